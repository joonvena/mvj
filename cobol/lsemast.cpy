000100*****************************************************************
000200* LSEMAST  -  CURRENT-SYSTEM LEASE MASTER RECORD
000300*              WRITTEN BY LGIMPORT (U1), READ BY LEASRPT (U4)
000400*              KEY IS TYPE + MUNICIPALITY + DISTRICT + SEQUENCE
000500*****************************************************************
000600 01  LM-LEASE-MASTER-RECORD.
000700     05  LM-LEASE-KEY.
000800         10  LEASE-ID-TYPE       PIC X(2).
000900         10  LEASE-ID-MUNI       PIC 9(1).
001000         10  LEASE-ID-DISTRICT   PIC 9(2).
001100         10  LEASE-ID-SEQ        PIC 9(5).
001200     05  LEASE-START-DATE        PIC 9(8).
001300     05  LEASE-END-DATE          PIC 9(8).
001400     05  LEASE-NOTICE-PERIOD     PIC 9(2).
001500     05  LEASE-INVOICING-ENABLED PIC X(1).
001600     05  LEASE-RENT-INFO-COMPLETE
001700                                 PIC X(1).
001800     05  LEASE-RENT-COUNT        PIC 9(3).
001900     05  LEASE-DUE-DATE-COUNT    PIC 9(3).
002000     05  LEASE-AREA-COUNT        PIC 9(3).
002100     05  LEASE-INVOICE-COUNT     PIC 9(5).
002200     05  LEASE-RENT-TYPE         PIC 9(1).
002300     05  LEASE-TENANT-COUNT      PIC 9(2).
002400     05  LEASE-TENANT-SHARES OCCURS 10 TIMES.
002500         10  LTS-SHARE-NUM       PIC 9(4).
002600         10  LTS-SHARE-DEN       PIC 9(4).
002700         10  LTS-CONTACT-START   PIC 9(8).
002800         10  LTS-CONTACT-END     PIC 9(8).
002900     05  FILLER                  PIC X(40).
