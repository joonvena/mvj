000100*****************************************************************
000200* TENANT   -  TENANT / TENANT-CONTACT RECORD, OUTPUT OF LGIMPORT
000300*              ONE ROW PER TENANT SHARE OR ATTACHED CONTACT
000400*****************************************************************
000500 01  TN-TENANT-RECORD.
000600     05  TN-LEASE-ID             PIC X(12).
000700     05  TN-TENANT-SEQ           PIC 9(2).
000800     05  TN-CUSTOMER-NO          PIC 9(7).
000900     05  TN-SHARE-NUM            PIC 9(4).
001000     05  TN-SHARE-DEN            PIC 9(4).
001100     05  TN-CONTACT-TYPE         PIC X(1).
001200         88  TN-TYPE-TENANT          VALUE 'T'.
001300         88  TN-TYPE-BILLING         VALUE 'B'.
001400         88  TN-TYPE-CONTACT         VALUE 'C'.
001500     05  TN-CONTACT-START        PIC 9(8).
001600     05  TN-CONTACT-END          PIC 9(8).
001700     05  FILLER                  PIC X(20).
