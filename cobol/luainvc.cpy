000100*****************************************************************
000200* LUAINVC  -  LAND-USE-AGREEMENT INVOICE MASTER RECORD
000300*              SORTED BY INVOICE NUMBER, U2 UPDATES IN PLACE
000400*****************************************************************
000500 01  IV-INVOICE-RECORD.
000600     05  IV-NUMBER               PIC 9(8).
000700     05  IV-AGREEMENT-ID         PIC 9(7).
000800     05  IV-CREDITED-INVOICE     PIC 9(8).
000900     05  IV-TYPE                 PIC X(1).
001000         88  IV-TYPE-CHARGE          VALUE 'C'.
001100         88  IV-TYPE-CREDIT-NOTE     VALUE 'N'.
001200     05  IV-STATE                PIC X(1).
001300         88  IV-STATE-OPEN           VALUE 'O'.
001400         88  IV-STATE-PAID           VALUE 'P'.
001500         88  IV-STATE-REFUNDED       VALUE 'R'.
001600     05  IV-DUE-DATE             PIC 9(8).
001700     05  IV-BILLED-AMOUNT        PIC S9(8)V99 COMP-3.
001800     05  IV-TOTAL-AMOUNT         PIC S9(8)V99 COMP-3.
001900     05  IV-OUTSTANDING          PIC S9(8)V99 COMP-3.
002000     05  FILLER                  PIC X(15).
