000010*****************************************************************
000020 IDENTIFICATION DIVISION.
000030*---------------------------------------------------------------
000040 PROGRAM-ID.    LEASRPT.
000050 AUTHOR.        D OKAFOR.
000060 INSTALLATION.  LAND USE AND CITY STRUCTURE DIVISION.
000070 DATE-WRITTEN.  11/05/1992.
000080 DATE-COMPILED. 11/05/1992.
000090 SECURITY.      NON-CONFIDENTIAL.
000100*****************************************************************
000110*   MODULE NAME = LEASRPT
000120*
000130*   DESCRIPTIVE NAME = LEASE EXCEPTION REPORT
000140*
000150*   FUNCTION =  SCANS THE LEASE MASTER FOR EVERY LEASE STARTING
000160*               OR ENDING WITHIN THE REQUESTED WINDOW AND LISTS,
000170*               SECTION BY SECTION, THE NINE DATA-QUALITY
000180*               EXCEPTIONS THE BILLING OFFICE WANTS WATCHED -
000190*               MISSING INVOICING, INCOMPLETE RENT INFORMATION,
000200*               MISSING DUE DATES, ONE-TIME RENTS NEVER BILLED,
000210*               OVER-COMMITTED TENANT SHARES AND MISSING TENANT
000220*               CONTACTS OR LEASE AREAS.
000230*
000240*      DEPENDENCIES = CALLS IDASSIGN TO COMPOSE THE PRINTABLE
000250*                     LEASE IDENTIFIER FROM THE MASTER KEY.
000260*
000270*      INPUT = LSEMAST, RPTPARM.
000280*      OUTPUT = EXCPRPT.
000290*
000300*   CHANGE LOG
000310*   ----------
000320*   11/05/1992 DO  00000 INITIAL VERSION - CHECKS 1 THRU 5 AND 9.
000330*   02/11/1992 DO  00037 ADDED CHECKS 6 AND 7 (TENANT SHARE
000340*                        OVER-COMMITMENT) AT BILLING OFFICE
000350*                        REQUEST.
000360*   14/06/1994 RH  00079 ADDED CHECK 8 (NO VALID TENANT CONTACT
000370*                        AS OF WINDOW END).
000380*   09/11/1998 KTL 00140 Y2K REVIEW - WINDOW AND MASTER DATES
000390*                        ALREADY CARRY 4-DIGIT YEARS, NO CHANGE
000400*                        REQUIRED.
000410*   03/03/2006 MSV 00201 GRAND TOTAL LINE ADDED AFTER THE LAST
000420*                        SECTION FOOTER PER AUDIT REQUEST.
000421*   09/06/2006 DLK 00477 PAGE HEADER NOW SHOWS THE RUN DATE - THE
000422*                        ONLY DATE THE HEADER WAS MISSING.
000430*****************************************************************
000440 ENVIRONMENT DIVISION.
000450*---------------------------------------------------------------
000460 CONFIGURATION SECTION.
000470 SOURCE-COMPUTER. IBM-370.
000480 OBJECT-COMPUTER. IBM-370.
000490 SPECIAL-NAMES.
000500     C01 IS TOP-OF-FORM.
000510 INPUT-OUTPUT SECTION.
000520 FILE-CONTROL.
000530     SELECT LSE-MASTER-FILE    ASSIGN TO LSEMAST
000540         ORGANIZATION IS SEQUENTIAL
000550         FILE STATUS  IS WS-MAST-STATUS.
000560     SELECT RPT-PARM-FILE      ASSIGN TO RPTPARM
000570         ORGANIZATION IS SEQUENTIAL
000580         FILE STATUS  IS WS-PARM-STATUS.
000590     SELECT EXCEPTION-REPORT   ASSIGN TO EXCPRPT
000600         ORGANIZATION IS LINE SEQUENTIAL
000610         FILE STATUS  IS WS-RPT-STATUS.
000620*****************************************************************
000630 DATA DIVISION.
000640*---------------------------------------------------------------
000650 FILE SECTION.
000660 FD  LSE-MASTER-FILE
000670     RECORDING MODE IS F.
000680 COPY LSEMAST.
000690 FD  RPT-PARM-FILE
000700     RECORDING MODE IS F.
000710 COPY RPTPARM.
000720 FD  EXCEPTION-REPORT.
000730 01  RPT-LINE                   PIC X(132).
000740*****************************************************************
000750 WORKING-STORAGE SECTION.
000760*---------------------------------------------------------------
000770 01  WS-FILE-STATUSES.
000780     05  WS-MAST-STATUS           PIC X(2) VALUE SPACES.
000790     05  WS-PARM-STATUS           PIC X(2) VALUE SPACES.
000800     05  WS-RPT-STATUS            PIC X(2) VALUE SPACES.
000810     05  FILLER                   PIC X(6).
000820 77  WS-MAST-EOF                  PIC X(1) VALUE 'N'.
000830*
000840 01  WS-IDASSIGN-PARMS.
000850     05  WS-FUNCTION              PIC 9(1) VALUE 1.
000860     05  WS-TYPE-CODE             PIC X(2).
000870     05  WS-MUNI                  PIC 9(1).
000880     05  WS-DISTRICT              PIC 9(2).
000890     05  WS-SEQUENCE              PIC 9(5).
000900     05  WS-DISPLAY-ID            PIC X(12).
000910     05  WS-LEGACY-ID-PARM        PIC X(12).
000920     05  WS-INVOICE-NUMBER-PARM   PIC 9(8).
000930     05  FILLER                   PIC X(5).
000940*
000950 01  WS-PARAMETERS.
000960     05  WS-WINDOW-START          PIC 9(8) VALUE 0.
000961     05  WS-WINDOW-START-PARTS REDEFINES WS-WINDOW-START.
000962         10  WS-WS-YEAR           PIC 9(4).
000963         10  WS-WS-MONTH          PIC 9(2).
000964         10  WS-WS-DAY            PIC 9(2).
000970     05  WS-WINDOW-END            PIC 9(8) VALUE 0.
000971     05  WS-WINDOW-END-PARTS REDEFINES WS-WINDOW-END.
000972         10  WS-WE-YEAR           PIC 9(4).
000973         10  WS-WE-MONTH          PIC 9(2).
000974         10  WS-WE-DAY            PIC 9(2).
000980     05  FILLER                   PIC X(8).
000981*
000982*---------------------------------------------------------------
000983*    CR 00477 - RUN DATE FOR THE PAGE HEADER.  ACCEPT GIVES A
000984*    2-DIGIT YEAR, WINDOWED TO A 4-DIGIT CENTURY THE SAME WAY
000985*    THE WINDOW/MASTER DATES WERE CLEARED BY THE CR 00140 Y2K
000986*    REVIEW ABOVE.
000987*---------------------------------------------------------------
000988 01  WS-RUN-DATE-FIELDS.
000989     05  WS-RUN-DATE-ACCEPT       PIC 9(6).
000990     05  WS-RUN-DATE-PARTS REDEFINES WS-RUN-DATE-ACCEPT.
000991         10  WS-RD-YY             PIC 9(2).
000992         10  WS-RD-MM             PIC 9(2).
000993         10  WS-RD-DD             PIC 9(2).
000994     05  WS-RD-CENTURY            PIC 9(2) VALUE 19.
000995     05  FILLER                   PIC X(6).
000996*
001000 77  WS-LEASE-IN-SCOPE-SW         PIC X(1) VALUE 'N'.
001010     88  WS-LEASE-IN-SCOPE            VALUE 'Y'.
001015 77  WS-TENANT-SUB                PIC 9(2)  COMP VALUE 0.
001020 01  WS-SHARE-WORK.
001030     05  WS-SHARE-SUM             PIC S9(4)V9999 COMP-3 VALUE 0.
001040     05  WS-SHARE-TERM            PIC S9(4)V9999 COMP-3 VALUE 0.
001060     05  WS-CHECK8-FOUND-SW       PIC X(1)  VALUE 'N'.
001070         88  WS-CHECK8-FOUND          VALUE 'Y'.
001080     05  FILLER                   PIC X(8).
001090*
001100*---------------------------------------------------------------
001110*    NINE EXCEPTION SECTIONS, EACH HOLDING ITS OWN COUNT AND UP
001120*    TO 500 OFFENDING LEASES.  THE SHARE SUM IS ONLY CARRIED FOR
001130*    SECTIONS 6 AND 7 BUT COSTS NOTHING ON THE OTHER SEVEN.
001140*---------------------------------------------------------------
001150 01  WS-EXCEPTIONS.
001160     05  WS-EXC-SECTION OCCURS 9 TIMES INDEXED BY WS-SEC-IDX.
001170         10  WS-SEC-COUNT         PIC 9(4) COMP VALUE 0.
001180         10  WS-SEC-DETAIL OCCURS 500 TIMES INDEXED BY WS-DET-IDX.
001190             15  WS-DET-LEASE-ID  PIC X(20).
001200             15  WS-DET-SHARE     PIC S9(4)V9999 COMP-3.
001210*
001220 01  WS-SECTION-TITLES.
001230     05  FILLER PIC X(40) VALUE 'INVOICING NOT ENABLED'.
001240     05  FILLER PIC X(40) VALUE 'RENT INFO NOT COMPLETE'.
001250     05  FILLER PIC X(40) VALUE 'NO RENTS'.
001260     05  FILLER PIC X(40) VALUE 'NO DUE DATE'.
001270     05  FILLER PIC X(40) VALUE 'ONE-TIME RENT WITH NO INVOICE'.
001280     05  FILLER PIC X(40) VALUE 'INCORRECT RENT SHARE'.
001290     05  FILLER PIC X(40) VALUE 'INCORRECT INVOICE SHARE'.
001300     05  FILLER PIC X(40) VALUE 'NO VALID TENANT CONTACT'.
001310     05  FILLER PIC X(40) VALUE 'NO LEASE AREA'.
001320 01  WS-SECTION-TITLE-TABLE REDEFINES WS-SECTION-TITLES.
001330     05  WS-SECTION-TITLE OCCURS 9 TIMES PIC X(40).
001340*
001350 77  WS-GRAND-TOTAL               PIC 9(6) COMP-3 VALUE 0.
001360*
001370 01  WS-REPORT-EDIT-FIELDS.
001400     05  WS-EDIT-SECTION-COUNT    PIC ZZZ9.
001410     05  WS-EDIT-GRAND-TOTAL      PIC Z(5)9.
001420     05  WS-EDIT-SHARE            PIC Z9.9999.
001425     05  WS-EDIT-SEC-NUM          PIC 9(1).
001430     05  FILLER                   PIC X(8).
001440*
001450 LINKAGE SECTION.
001460*---------------------------------------------------------------
001470*    NONE - LEASRPT IS THE TOP-LEVEL RUN UNIT
001480*
001490*****************************************************************
001500 PROCEDURE DIVISION.
001510*****************************************************************
001520 000-TOP-LEVEL.
001530     PERFORM 800-OPEN-FILES THRU 800-EXIT.
001540     PERFORM 100-INITIALIZE-AND-GET-PARAMETERS THRU 100-EXIT.
001550     PERFORM 200-READ-LEASE-FILE THRU 200-EXIT.
001560     PERFORM 300-SELECT-LEASE THRU 300-EXIT
001570             UNTIL WS-MAST-EOF = 'Y'.
001580     PERFORM 500-PRINT-REPORT THRU 500-EXIT.
001590     PERFORM 900-CLOSE-FILES THRU 900-EXIT.
001600     GOBACK.
001610*
001620*---------------------------------------------------------------
001630*    100-INITIALIZE-AND-GET-PARAMETERS
001640*---------------------------------------------------------------
001650 100-INITIALIZE-AND-GET-PARAMETERS.
001660     READ RPT-PARM-FILE
001670         AT END MOVE 0 TO RP-WINDOW-START RP-WINDOW-END
001680     END-READ.
001690     MOVE RP-WINDOW-START TO WS-WINDOW-START.
001700     MOVE RP-WINDOW-END   TO WS-WINDOW-END.
001701     ACCEPT WS-RUN-DATE-ACCEPT FROM DATE.
001702     IF WS-RD-YY < 50
001703         MOVE 20 TO WS-RD-CENTURY
001704     ELSE
001705         MOVE 19 TO WS-RD-CENTURY
001706     END-IF.
001710 100-EXIT.
001720     EXIT.
001730*
001740*---------------------------------------------------------------
001750*    200-READ-LEASE-FILE
001760*---------------------------------------------------------------
001770 200-READ-LEASE-FILE.
001780     READ LSE-MASTER-FILE
001790         AT END MOVE 'Y' TO WS-MAST-EOF
001800     END-READ.
001810 200-EXIT.
001820     EXIT.
001830*
001840*---------------------------------------------------------------
001850*    300-SELECT-LEASE - A LEASE IS IN SCOPE WHEN ITS START DATE
001860*    OR ITS END DATE FALLS WITHIN THE REQUESTED WINDOW.  CR 00140  CH00140
001865*    Y2K REVIEW CONFIRMED BOTH DATES ARE ALREADY 4-DIGIT YEAR.     CH00140
001870*---------------------------------------------------------------
001880 300-SELECT-LEASE.
001890     SET WS-LEASE-IN-SCOPE TO FALSE.
001900     IF (LEASE-START-DATE >= WS-WINDOW-START AND
001910         LEASE-START-DATE <= WS-WINDOW-END)
001920     OR (LEASE-END-DATE   >= WS-WINDOW-START AND
001930         LEASE-END-DATE   <= WS-WINDOW-END)
001940         SET WS-LEASE-IN-SCOPE TO TRUE
001950     END-IF.
001960     IF WS-LEASE-IN-SCOPE
001970         PERFORM 400-RUN-CHECKS THRU 400-EXIT
001980     END-IF.
001990     PERFORM 200-READ-LEASE-FILE THRU 200-EXIT.
002000 300-EXIT.
002010     EXIT.
002020*
002030*---------------------------------------------------------------
002040*    400-RUN-CHECKS - ONE PARAGRAPH PER CHECK, 410 THRU 490.
002050*    ALL NINE RUN FOR EVERY IN-SCOPE LEASE SINCE THEY ARE
002060*    INDEPENDENT OF ONE ANOTHER.
002070*---------------------------------------------------------------
002080 400-RUN-CHECKS.
002100     MOVE LEASE-ID-TYPE     TO WS-TYPE-CODE.
002110     MOVE LEASE-ID-MUNI     TO WS-MUNI.
002120     MOVE LEASE-ID-DISTRICT TO WS-DISTRICT.
002130     MOVE LEASE-ID-SEQ      TO WS-SEQUENCE.
002140     MOVE 1 TO WS-FUNCTION.
002150     CALL 'IDASSIGN' USING WS-IDASSIGN-PARMS.
002160     PERFORM 410-CHECK-INVOICING-ENABLED  THRU 410-EXIT.
002170     PERFORM 420-CHECK-RENT-INFO-COMPLETE THRU 420-EXIT.
002180     PERFORM 430-CHECK-NO-RENTS           THRU 430-EXIT.
002190     PERFORM 440-CHECK-NO-DUE-DATE        THRU 440-EXIT.
002200     PERFORM 450-CHECK-ONE-TIME-NO-INVOICE THRU 450-EXIT.
002210     PERFORM 460-CHECK-RENT-SHARE         THRU 460-EXIT.
002220     PERFORM 470-CHECK-INVOICE-SHARE      THRU 470-EXIT.
002230     PERFORM 480-CHECK-NO-TENANT-CONTACT   THRU 480-EXIT.
002240     PERFORM 490-CHECK-NO-LEASE-AREA       THRU 490-EXIT.
002250 400-EXIT.
002260     EXIT.
002270*
002280 410-CHECK-INVOICING-ENABLED.
002290     IF LEASE-INVOICING-ENABLED = 'N'
002300         SET WS-SEC-IDX TO 1
002310         PERFORM 495-ADD-DETAIL THRU 495-EXIT
002320     END-IF.
002330 410-EXIT.
002340     EXIT.
002350*
002360 420-CHECK-RENT-INFO-COMPLETE.
002370     IF LEASE-RENT-INFO-COMPLETE = 'N'
002380         SET WS-SEC-IDX TO 2
002390         PERFORM 495-ADD-DETAIL THRU 495-EXIT
002400     END-IF.
002410 420-EXIT.
002420     EXIT.
002430*
002440 430-CHECK-NO-RENTS.
002450     IF LEASE-RENT-COUNT = 0
002460         SET WS-SEC-IDX TO 3
002470         PERFORM 495-ADD-DETAIL THRU 495-EXIT
002480     END-IF.
002490 430-EXIT.
002500     EXIT.
002510*
002520 440-CHECK-NO-DUE-DATE.
002530     IF LEASE-RENT-TYPE NOT = 0 AND LEASE-DUE-DATE-COUNT = 0
002540         SET WS-SEC-IDX TO 4
002550         PERFORM 495-ADD-DETAIL THRU 495-EXIT
002560     END-IF.
002570 440-EXIT.
002580     EXIT.
002590*
002600 450-CHECK-ONE-TIME-NO-INVOICE.
002610     IF LEASE-RENT-TYPE = 3 AND LEASE-INVOICE-COUNT = 0
002620         SET WS-SEC-IDX TO 5
002630         PERFORM 495-ADD-DETAIL THRU 495-EXIT
002640     END-IF.
002650 450-EXIT.
002660     EXIT.
002670*
002680*---------------------------------------------------------------
002690*    460/470 - THE TWO SHARE CHECKS USE THE IDENTICAL SUM - THE
002700*    LEGACY SYSTEM COMPUTED RENT SHARE AND INVOICE SHARE FROM
002710*    THE SAME TENANT-SHARE ARRAY AND NEVER SPLIT THEM.  BOTH       CH00037
002715*    CHECKS ADDED PER CR 00037 AT BILLING OFFICE REQUEST.          CH00037
002720*---------------------------------------------------------------
002730 460-CHECK-RENT-SHARE.
002740     PERFORM 465-SUM-TENANT-SHARES THRU 465-EXIT.
002750     IF WS-SHARE-SUM > 1.0000
002760         SET WS-SEC-IDX TO 6
002770         PERFORM 495-ADD-DETAIL THRU 495-EXIT
002790     END-IF.
002800 460-EXIT.
002810     EXIT.
002820*
002830 465-SUM-TENANT-SHARES.
002840     MOVE 0 TO WS-SHARE-SUM.
002850     PERFORM 467-SUM-ONE-SHARE THRU 467-EXIT
002860         VARYING WS-TENANT-SUB FROM 1 BY 1
002870         UNTIL WS-TENANT-SUB > LEASE-TENANT-COUNT.
002880 465-EXIT.
002890     EXIT.
002900*
002910 467-SUM-ONE-SHARE.
002920     IF LTS-SHARE-DEN (WS-TENANT-SUB) = 0
002930         MOVE 0 TO WS-SHARE-TERM
002940     ELSE
002950         COMPUTE WS-SHARE-TERM ROUNDED =
002960             LTS-SHARE-NUM (WS-TENANT-SUB) /
002970             LTS-SHARE-DEN (WS-TENANT-SUB)
002980     END-IF.
002990     ADD WS-SHARE-TERM TO WS-SHARE-SUM.
003000 467-EXIT.
003010     EXIT.
003020*
003030 470-CHECK-INVOICE-SHARE.
003040     PERFORM 465-SUM-TENANT-SHARES THRU 465-EXIT.
003050     IF WS-SHARE-SUM > 1.0000
003060         SET WS-SEC-IDX TO 7
003070         PERFORM 495-ADD-DETAIL THRU 495-EXIT
003090     END-IF.
003100 470-EXIT.
003110     EXIT.
003120*
003130*---------------------------------------------------------------
003140*    480 - NO TENANT-TYPE SHARE ENTRY COVERS THE WINDOW END DATE.  CH00079
003145*    CHECK 8 ADDED PER CR 00079.                                  CH00079
003150*---------------------------------------------------------------
003160 480-CHECK-NO-TENANT-CONTACT.
003170     SET WS-CHECK8-FOUND TO FALSE.
003180     PERFORM 485-TEST-ONE-TENANT-PERIOD THRU 485-EXIT
003190         VARYING WS-TENANT-SUB FROM 1 BY 1
003200         UNTIL WS-TENANT-SUB > LEASE-TENANT-COUNT.
003210     IF NOT WS-CHECK8-FOUND
003220         SET WS-SEC-IDX TO 8
003230         PERFORM 495-ADD-DETAIL THRU 495-EXIT
003240     END-IF.
003250 480-EXIT.
003260     EXIT.
003270*
003280 485-TEST-ONE-TENANT-PERIOD.
003290     IF LTS-CONTACT-START (WS-TENANT-SUB) <= WS-WINDOW-END
003300    AND (LTS-CONTACT-END (WS-TENANT-SUB) >= WS-WINDOW-END
003310         OR LTS-CONTACT-END (WS-TENANT-SUB) = 0)
003320         SET WS-CHECK8-FOUND TO TRUE
003330     END-IF.
003340 485-EXIT.
003350     EXIT.
003360*
003370 490-CHECK-NO-LEASE-AREA.
003380     IF LEASE-AREA-COUNT = 0
003390         SET WS-SEC-IDX TO 9
003400         PERFORM 495-ADD-DETAIL THRU 495-EXIT
003410     END-IF.
003420 490-EXIT.
003430     EXIT.
003440*
003450*---------------------------------------------------------------
003460*    495-ADD-DETAIL - COMMON TAIL FOR ALL NINE CHECKS.  WS-SHARE-
003470*    SUM IS ONLY MEANINGFUL FOR SECTIONS 6 AND 7 BUT IS STORED
003480*    UNCONDITIONALLY HERE SINCE IT COSTS NOTHING AND KEEPS THIS
003490*    PARAGRAPH COMMON TO ALL NINE CALLERS.
003500*---------------------------------------------------------------
003510 495-ADD-DETAIL.
003520     IF WS-SEC-COUNT (WS-SEC-IDX) < 500
003530         ADD 1 TO WS-SEC-COUNT (WS-SEC-IDX)
003540         SET WS-DET-IDX TO WS-SEC-COUNT (WS-SEC-IDX)
003550         MOVE WS-DISPLAY-ID TO WS-DET-LEASE-ID (WS-SEC-IDX WS-DET-IDX)
003555         MOVE WS-SHARE-SUM  TO WS-DET-SHARE (WS-SEC-IDX WS-DET-IDX)
003560     END-IF.
003570 495-EXIT.
003580     EXIT.
003590*
003600*---------------------------------------------------------------
003610*    500-PRINT-REPORT - PAGE HEADER THEN NINE SECTIONS.
003620*---------------------------------------------------------------
003630 500-PRINT-REPORT.
003640     PERFORM 510-PRINT-PAGE-HEADER THRU 510-EXIT.
003650     PERFORM 520-PRINT-ONE-SECTION THRU 520-EXIT
003660         VARYING WS-SEC-IDX FROM 1 BY 1 UNTIL WS-SEC-IDX > 9.
003670     PERFORM 600-PRINT-GRAND-TOTAL THRU 600-EXIT.
003680 500-EXIT.
003690     EXIT.
003700*
003710 510-PRINT-PAGE-HEADER.
003740     MOVE SPACES TO RPT-LINE.
003745     STRING 'LEASE EXCEPTION REPORT' '    RUN DATE '
003746            WS-RD-CENTURY WS-RD-YY '-' WS-RD-MM '-' WS-RD-DD
003747         DELIMITED BY SIZE INTO RPT-LINE.
003760     WRITE RPT-LINE.
003770     STRING 'WINDOW ' WS-WS-YEAR '-' WS-WS-MONTH '-' WS-WS-DAY
003775            ' TO ' WS-WE-YEAR '-' WS-WE-MONTH '-' WS-WE-DAY
003780         DELIMITED BY SIZE INTO RPT-LINE.
003790     WRITE RPT-LINE.
003800     MOVE SPACES TO RPT-LINE.
003810     WRITE RPT-LINE.
003820 510-EXIT.
003830     EXIT.
003840*
003850 520-PRINT-ONE-SECTION.
003855     SET WS-EDIT-SEC-NUM TO WS-SEC-IDX.
003860     MOVE SPACES TO RPT-LINE.
003870     STRING 'SECTION ' WS-EDIT-SEC-NUM ' - ' WS-SECTION-TITLE (WS-SEC-IDX)
003880         DELIMITED BY SIZE INTO RPT-LINE.
003890     WRITE RPT-LINE.
003900     PERFORM 525-PRINT-ONE-DETAIL THRU 525-EXIT
003910         VARYING WS-DET-IDX FROM 1 BY 1
003920         UNTIL WS-DET-IDX > WS-SEC-COUNT (WS-SEC-IDX).
003930     PERFORM 530-PRINT-SECTION-FOOTER THRU 530-EXIT.
003940     ADD WS-SEC-COUNT (WS-SEC-IDX) TO WS-GRAND-TOTAL.
003950 520-EXIT.
003960     EXIT.
003970*
003980 525-PRINT-ONE-DETAIL.
003990     MOVE SPACES TO RPT-LINE.
004000     IF WS-SEC-IDX = 6 OR WS-SEC-IDX = 7
004010         MOVE WS-DET-SHARE (WS-SEC-IDX WS-DET-IDX) TO WS-EDIT-SHARE
004020         STRING WS-DET-LEASE-ID (WS-SEC-IDX WS-DET-IDX)
004030                '  ' WS-EDIT-SHARE
004040             DELIMITED BY SIZE INTO RPT-LINE
004050     ELSE
004060         MOVE WS-DET-LEASE-ID (WS-SEC-IDX WS-DET-IDX) TO RPT-LINE (1:20)
004070     END-IF.
004080     WRITE RPT-LINE.
004090 525-EXIT.
004100     EXIT.
004110*
004120 530-PRINT-SECTION-FOOTER.
004130     MOVE WS-SEC-COUNT (WS-SEC-IDX) TO WS-EDIT-SECTION-COUNT.
004140     MOVE SPACES TO RPT-LINE.
004150     STRING 'SECTION COUNT: ' WS-EDIT-SECTION-COUNT
004160         DELIMITED BY SIZE INTO RPT-LINE.
004170     WRITE RPT-LINE.
004180     MOVE SPACES TO RPT-LINE.
004190     WRITE RPT-LINE.
004200 530-EXIT.
004210     EXIT.
004220*
004230*---------------------------------------------------------------
004240*    600-PRINT-GRAND-TOTAL - ADDED PER CR 00201, AUDIT REQUEST.    CH00201
004250*---------------------------------------------------------------
004260 600-PRINT-GRAND-TOTAL.                                           CH00201
004270     MOVE WS-GRAND-TOTAL TO WS-EDIT-GRAND-TOTAL.
004280     MOVE SPACES TO RPT-LINE.
004290     STRING 'GRAND TOTAL EXCEPTIONS: ' WS-EDIT-GRAND-TOTAL
004300         DELIMITED BY SIZE INTO RPT-LINE.
004310     WRITE RPT-LINE.
004320 600-EXIT.
004330     EXIT.
004340*
004350*---------------------------------------------------------------
004360*    800/900 - FILE OPEN AND CLOSE
004370*---------------------------------------------------------------
004380 800-OPEN-FILES.
004390     OPEN INPUT  LSE-MASTER-FILE RPT-PARM-FILE.
004400     OPEN OUTPUT EXCEPTION-REPORT.
004410 800-EXIT.
004420     EXIT.
004430*
004440 900-CLOSE-FILES.
004450     CLOSE LSE-MASTER-FILE RPT-PARM-FILE EXCEPTION-REPORT.
004460 900-EXIT.
004470     EXIT.
