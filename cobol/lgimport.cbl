000010*****************************************************************
000020 IDENTIFICATION DIVISION.
000030*---------------------------------------------------------------
000040 PROGRAM-ID.    LGIMPORT.
000050 AUTHOR.        R HUTTUNEN.
000060 INSTALLATION.  LAND USE AND CITY STRUCTURE DIVISION.
000070 DATE-WRITTEN.  12/02/1990.
000080 DATE-COMPILED. 12/02/1990.
000090 SECURITY.      NON-CONFIDENTIAL.
000100*****************************************************************
000110*   MODULE NAME = LGIMPORT
000120*
000130*   DESCRIPTIVE NAME = LASKE LEGACY LEASE CONVERSION - IMPORT RUN
000140*
000150*   FUNCTION =  READS THE SIX SORTED LASKE EXTRACT FILES (LEASE,
000160*               ROLE, CONTRACT RENT, DUE DATE, ADJUSTMENT AND
000170*               INVOICE, ALL SORTED BY LEASE ID) AND WRITES THE
000180*               CURRENT-SYSTEM LEASE MASTER, CONTACT, TENANT,
000190*               RENT, CONTRACT-RENT, DUE-DATE, ADJUSTMENT AND
000200*               LUA INVOICE/ROW FILES, PLUS A PROCESSING LOG.
000210*
000220*      DEPENDENCIES = CALLS IDASSIGN FOR IDENTIFIER PARSING AND
000230*               FOR THE NEXT LUA INVOICE NUMBER.
000240*
000250*      INPUT = LGLEASE, LGROLE, LGCRENT, LGDUEDT, LGADJ, LGINVC.
000260*
000270*   CHANGE LOG
000280*   ----------
000290*   12/02/1990 RH  00000 INITIAL VERSION FOR LASKE CONVERSION.
000300*   30/08/1991 RH  00127 ADDED BILLING/CONTACT ROLE SECOND PASS.
000310*   17/01/1994 KTL 00219 FIXED DUE-DATE PATTERN MATCH ORDER -
000320*                        START-OF-MONTH MUST BE TRIED FIRST.
000330*   05/05/1996 KTL 00288 PERIOD END YEAR REWRITE ADDED PER
000340*                        LASKE EXPORT REQUEST LE-204.
000350*   09/11/1998 PAH 00351 Y2K REVIEW - ALL LEGACY DATE FIELDS
000360*                        EXPANDED TO 4-DIGIT YEAR AT SOURCE,
000370*                        NO CONVERSION LOGIC CHANGED HERE.
000380*   21/06/2001 PAH 00402 CONTACT DEDUP CACHE RAISED TO 2000
000390*                        ENTRIES - CITY GROWTH.
000400*   15/03/2004 MSV 00448 LOG LINE ADDED WHEN LEASE HAS NO DUE
000410*                        DATE ROWS AND NO BILLS-PER-YEAR SET.
000421*   09/06/2006 DLK 00477 RENT-INFO-COMPLETE TEST FOR ONE-TIME
000422*                        RENT MOVED TO AFTER INVOICES ARE BUILT -
000423*                        WAS FIRING ON EVERY LEASE, INVOICE COUNT
000424*                        NOT SET YET AT THAT POINT.  ALSO FIXED
000425*                        AGREEMENT-ID ON THE LUA INVOICE RECORD
000426*                        AND ADDED THE DUE-DATE POSITION WARNING.
000427*****************************************************************
000430 ENVIRONMENT DIVISION.
000440*---------------------------------------------------------------
000450 CONFIGURATION SECTION.
000460 SOURCE-COMPUTER. IBM-370.
000470 OBJECT-COMPUTER. IBM-370.
000480 SPECIAL-NAMES.
000490     C01 IS TOP-OF-FORM.
000500 INPUT-OUTPUT SECTION.
000510 FILE-CONTROL.
000520     SELECT LG-LEASE-FILE  ASSIGN TO LGLEASE
000530         ORGANIZATION IS SEQUENTIAL
000540         FILE STATUS  IS WS-LEASE-STATUS.
000550     SELECT LG-ROLE-FILE   ASSIGN TO LGROLE
000560         ORGANIZATION IS SEQUENTIAL
000570         FILE STATUS  IS WS-ROLE-STATUS.
000580     SELECT LG-CRENT-FILE  ASSIGN TO LGCRENT
000590         ORGANIZATION IS SEQUENTIAL
000600         FILE STATUS  IS WS-CRENT-STATUS.
000610     SELECT LG-DUEDT-FILE  ASSIGN TO LGDUEDT
000620         ORGANIZATION IS SEQUENTIAL
000630         FILE STATUS  IS WS-DUEDT-STATUS.
000640     SELECT LG-ADJ-FILE    ASSIGN TO LGADJ
000650         ORGANIZATION IS SEQUENTIAL
000660         FILE STATUS  IS WS-ADJ-STATUS.
000670     SELECT LG-INVC-FILE   ASSIGN TO LGINVC
000680         ORGANIZATION IS SEQUENTIAL
000690         FILE STATUS  IS WS-INVC-STATUS.
000700     SELECT LSE-MASTER-FILE ASSIGN TO LSEMAST
000710         ORGANIZATION IS SEQUENTIAL
000720         FILE STATUS  IS WS-LSEMAST-STATUS.
000730     SELECT CONTACT-FILE   ASSIGN TO CONTACT
000740         ORGANIZATION IS SEQUENTIAL
000750         FILE STATUS  IS WS-CONTACT-STATUS.
000760     SELECT TENANT-FILE    ASSIGN TO TENANT
000770         ORGANIZATION IS SEQUENTIAL
000780         FILE STATUS  IS WS-TENANT-STATUS.
000790     SELECT RENT-FILE      ASSIGN TO RENTFILE
000800         ORGANIZATION IS SEQUENTIAL
000810         FILE STATUS  IS WS-RENT-STATUS.
000820     SELECT CRENT-FILE     ASSIGN TO CRENTOUT
000830         ORGANIZATION IS SEQUENTIAL
000840         FILE STATUS  IS WS-CRENTOUT-STATUS.
000850     SELECT DUEDATE-FILE   ASSIGN TO DUEDATES
000860         ORGANIZATION IS SEQUENTIAL
000870         FILE STATUS  IS WS-DUEDATES-STATUS.
000880     SELECT ADJUST-FILE    ASSIGN TO ADJUSTS
000890         ORGANIZATION IS SEQUENTIAL
000900         FILE STATUS  IS WS-ADJUSTS-STATUS.
000910     SELECT LUA-INVOICE-FILE ASSIGN TO LUAINVC
000920         ORGANIZATION IS SEQUENTIAL
000930         FILE STATUS  IS WS-LUAINVC-STATUS.
000940     SELECT LUA-ROW-FILE   ASSIGN TO LUAROW
000950         ORGANIZATION IS SEQUENTIAL
000960         FILE STATUS  IS WS-LUAROW-STATUS.
000970     SELECT LOG-FILE       ASSIGN TO IMPORTLOG
000980         ORGANIZATION IS LINE SEQUENTIAL
000990         FILE STATUS  IS WS-LOG-STATUS.
001000*****************************************************************
001010 DATA DIVISION.
001020*---------------------------------------------------------------
001030 FILE SECTION.
001040 FD  LG-LEASE-FILE
001050     RECORDING MODE IS F.
001060 COPY LGLEASE.
001070 FD  LG-ROLE-FILE
001080     RECORDING MODE IS F.
001090 COPY LGROLE.
001100 FD  LG-CRENT-FILE
001110     RECORDING MODE IS F.
001120 COPY LGCRENT.
001130 FD  LG-DUEDT-FILE
001140     RECORDING MODE IS F.
001150 COPY LGDUEDT.
001160 FD  LG-ADJ-FILE
001170     RECORDING MODE IS F.
001180 COPY LGADJ.
001190 FD  LG-INVC-FILE
001200     RECORDING MODE IS F.
001210 COPY LGINVC.
001220 FD  LSE-MASTER-FILE
001230     RECORDING MODE IS F.
001240 COPY LSEMAST.
001250 FD  CONTACT-FILE
001260     RECORDING MODE IS F.
001270 COPY CONTACT.
001280 FD  TENANT-FILE
001290     RECORDING MODE IS F.
001300 COPY TENANT.
001310 FD  RENT-FILE
001320     RECORDING MODE IS F.
001330 COPY RENTREC.
001340 FD  CRENT-FILE
001350     RECORDING MODE IS F.
001360 COPY CRENTREC.
001370 FD  DUEDATE-FILE
001380     RECORDING MODE IS F.
001390 COPY DUEDTREC.
001400 FD  ADJUST-FILE
001410     RECORDING MODE IS F.
001420 COPY ADJREC.
001430 FD  LUA-INVOICE-FILE
001440     RECORDING MODE IS F.
001450 COPY LUAINVC.
001460 FD  LUA-ROW-FILE
001470     RECORDING MODE IS F.
001480 COPY LUAROW.
001490 FD  LOG-FILE.
001500 01  LOG-RECORD                   PIC X(100).
001510*****************************************************************
001520 WORKING-STORAGE SECTION.
001530*---------------------------------------------------------------
001540 01  WS-FILE-STATUSES.
001550     05  WS-LEASE-STATUS          PIC X(2) VALUE SPACES.
001560     05  WS-ROLE-STATUS           PIC X(2) VALUE SPACES.
001570     05  WS-CRENT-STATUS          PIC X(2) VALUE SPACES.
001580     05  WS-DUEDT-STATUS          PIC X(2) VALUE SPACES.
001590     05  WS-ADJ-STATUS            PIC X(2) VALUE SPACES.
001600     05  WS-INVC-STATUS           PIC X(2) VALUE SPACES.
001610     05  WS-LSEMAST-STATUS        PIC X(2) VALUE SPACES.
001620     05  WS-CONTACT-STATUS        PIC X(2) VALUE SPACES.
001630     05  WS-TENANT-STATUS         PIC X(2) VALUE SPACES.
001640     05  WS-RENT-STATUS           PIC X(2) VALUE SPACES.
001650     05  WS-CRENTOUT-STATUS       PIC X(2) VALUE SPACES.
001660     05  WS-DUEDATES-STATUS       PIC X(2) VALUE SPACES.
001670     05  WS-ADJUSTS-STATUS        PIC X(2) VALUE SPACES.
001680     05  WS-LUAINVC-STATUS        PIC X(2) VALUE SPACES.
001690     05  WS-LUAROW-STATUS         PIC X(2) VALUE SPACES.
001700     05  WS-LOG-STATUS            PIC X(2) VALUE SPACES.
001710     05  FILLER                   PIC X(8).
001720*    END-OF-FILE SWITCHES - ONE PER SORTED EXTRACT, CARRIED AS
001721*    STANDALONE SWITCHES PER SHOP CONVENTION (NOT GROUPED).
001722 77  WS-LEASE-EOF                 PIC X(1) VALUE 'N'.
001723 77  WS-ROLE-EOF                  PIC X(1) VALUE 'N'.
001724 77  WS-CRENT-EOF                 PIC X(1) VALUE 'N'.
001725 77  WS-DUEDT-EOF                 PIC X(1) VALUE 'N'.
001726 77  WS-ADJ-EOF                   PIC X(1) VALUE 'N'.
001727 77  WS-INVC-EOF                  PIC X(1) VALUE 'N'.
001800*
001810*---------------------------------------------------------------
001820*    U3 IDENTIFIER SERVICES LINKAGE AREA
001830*---------------------------------------------------------------
001840 01  WS-IDASSIGN-PARMS.
001850     05  WS-FUNCTION              PIC 9(1).
001860     05  WS-TYPE-CODE             PIC X(2).
001870     05  WS-MUNI                  PIC 9(1).
001880     05  WS-DISTRICT              PIC 9(2).
001890     05  WS-SEQUENCE              PIC 9(5).
001900     05  WS-DISPLAY-ID            PIC X(12).
001910     05  WS-LEGACY-ID-PARM        PIC X(12).
001920     05  WS-INVOICE-NUMBER-PARM   PIC 9(8).
001930     05  FILLER                   PIC X(6).
001940*
001950*---------------------------------------------------------------
001960*    CURRENT LEASE WORK AREA
001970*---------------------------------------------------------------
001980 01  WS-CURRENT-LEASE.
001990     05  WS-CURR-LEASE-ID         PIC X(12).
001991     05  WS-CURR-LEASE-ID-PARTS REDEFINES WS-CURR-LEASE-ID.
001992         10  WS-CLP-TYPE          PIC X(2).
001993         10  WS-CLP-MUNI          PIC X(1).
001994         10  WS-CLP-DISTRICT      PIC X(2).
001995         10  WS-CLP-DASH          PIC X(1).
001996         10  WS-CLP-SEQ-TEXT      PIC X(6).
002000     05  WS-CURR-RENT-COUNT       PIC 9(3)  COMP-3 VALUE 0.
002010     05  WS-CURR-DUE-DATE-COUNT   PIC 9(3)  COMP-3 VALUE 0.
002020     05  WS-CURR-INVOICE-COUNT    PIC 9(5)  COMP-3 VALUE 0.
002030     05  WS-CURR-TENANT-COUNT     PIC 9(2)  COMP-3 VALUE 0.
002040     05  FILLER                   PIC X(6).
002050*
002060*---------------------------------------------------------------
002070*    ROLE BUFFER - HOLDS ONE LEASE'S ROLE ROWS FOR THE TWO-PASS
002080*    TENANT / BILLING-CONTACT PROCESSING IN 200-SERIES
002090*---------------------------------------------------------------
002100 01  WS-ROLE-BUFFER.
002110     05  WS-ROLE-BUF-COUNT        PIC 9(2)  COMP VALUE 0.
002120     05  WS-ROLE-BUF-ENTRY OCCURS 20 TIMES
002130                          INDEXED BY WS-ROLE-IDX.
002140         10  WS-RB-ROLE           PIC X(1).
002150         10  WS-RB-CUSTOMER-NO    PIC 9(7).
002160         10  WS-RB-LINKED-CUST    PIC 9(7).
002170         10  WS-RB-CUSTOMER-TYPE  PIC X(1).
002180         10  WS-RB-NAME           PIC X(50).
002190         10  WS-RB-ADDRESS        PIC X(50).
002200         10  WS-RB-POSTAL-CODE    PIC X(5).
002210         10  WS-RB-BUSINESS-ID    PIC X(9).
002220         10  WS-RB-SHARE-NUM      PIC 9(4).
002230         10  WS-RB-SHARE-DEN      PIC 9(4).
002240         10  WS-RB-START-DATE     PIC 9(8).
002250         10  WS-RB-END-DATE       PIC 9(8).
002260*
002270*---------------------------------------------------------------
002280*    DUE DATE SET COLLECTED FOR THE CURRENT LEASE
002290*---------------------------------------------------------------
002300 01  WS-DUE-DATE-SET.
002310     05  WS-DD-COUNT              PIC 9(2)  COMP VALUE 0.
002320     05  WS-DD-ENTRY OCCURS 40 TIMES
002330                    INDEXED BY WS-DD-IDX.
002340         10  WS-DD-DAY            PIC 9(2).
002350         10  WS-DD-MONTH          PIC 9(2).
002360*
002370*---------------------------------------------------------------
002380*    FIXED DUE-DATE PATTERN TABLE (BUSINESS RULE - U1 STEP 4)
002390*    START-OF-MONTH PATTERNS CHECKED BEFORE MIDDLE-OF-MONTH.
002400*---------------------------------------------------------------
002410 01  WS-DUE-PATTERN-TABLE.
002420     05  WS-DP-ENTRY OCCURS 8 TIMES INDEXED BY WS-DP-IDX.
002430         10  WS-DP-PER-YEAR       PIC 9(2).
002440         10  WS-DP-DATE-COUNT     PIC 9(2).
002450         10  WS-DP-DATES OCCURS 12 TIMES.
002460             15  WS-DP-DAY        PIC 9(2).
002470             15  WS-DP-MONTH      PIC 9(2).
002480*
002481*---------------------------------------------------------------
002482*    CR 00477 - LEASE TYPE (THE "PURPOSE" HALF OF THE STRUCTURED
002483*    IDENTIFIER) TO EXPECTED DUE-DATE POSITION.  'S' = START OF
002484*    MONTH, 'M' = MIDDLE OF MONTH.  TYPES NOT LISTED DEFAULT TO
002485*    START OF MONTH, THE MORE COMMON CONVERSION-ERA POSITION.
002486*---------------------------------------------------------------
002487 01  WS-TYPE-POSITION-TABLE.
002488     05  WS-TP-ENTRY OCCURS 8 TIMES INDEXED BY WS-TP-IDX.
002489         10  WS-TP-TYPE-CODE      PIC X(2).
002490         10  WS-TP-POSITION       PIC X(1).
002491*
002492*---------------------------------------------------------------
002500*    NOTICE-PERIOD CODE TO INTERNAL ID TABLE (BUSINESS RULE)
002510*---------------------------------------------------------------
002520 01  WS-NOTICE-TABLE.
002530     05  WS-NOTICE-ENTRY OCCURS 16 TIMES INDEXED BY WS-NOT-IDX.
002540         10  WS-NOTICE-CODE       PIC X(2).
002550         10  WS-NOTICE-ID         PIC 9(2).
002551*
002552*---------------------------------------------------------------
002553*    CR 00477 - INDEKSITUNNUS IS A 01-99 CODE SET BUT ONLY A
002554*    SUBSET IS ACTUALLY ASSIGNED TO A LIVE INDEX TYPE - ANY CODE
002555*    NOT IN THIS TABLE IS AN UNKNOWN/RETIRED INDEX AND DECODES TO
002556*    "NONE" (RT-INDEX-CODE CLEARED), NOT PASSED THROUGH AS-IS.
002557*---------------------------------------------------------------
002558 01  WS-INDEX-CODE-TABLE.
002559     05  WS-IX-ENTRY OCCURS 10 TIMES INDEXED BY WS-IX-IDX.
002560         10  WS-IX-CODE           PIC X(2).
002561*
002570*---------------------------------------------------------------
002580*    CONTACT DEDUP CACHE - KEYED BY CUSTOMER NUMBER, ENTRY 1 IS
002590*    THE SHARED "UNKNOWN" CONTACT FOR CUSTOMER NUMBER ZERO
002600*---------------------------------------------------------------
002610 01  WS-CONTACT-CACHE.
002620     05  WS-CONTACT-CACHE-COUNT   PIC 9(4)  COMP VALUE 0.
002625*    RAISED FROM 500 TO 2000 PER CR 00402 - CITY GROWTH.        CH00402
002630     05  WS-CONTACT-ENTRY OCCURS 2000 TIMES                    CH00402
002640                         INDEXED BY WS-CONT-IDX.
002650         10  WS-CC-CUSTOMER-NO    PIC 9(7).
002660*
002670*---------------------------------------------------------------
002680*    CUSTOMER NUMBER TO TENANT MAP - BUILT IN PASS ONE OF U1
002690*    STEP 3, LOOKED UP IN PASS TWO AND IN INVOICE PROCESSING
002700*---------------------------------------------------------------
002710 01  WS-TENANT-MAP.
002720     05  WS-TENANT-MAP-COUNT      PIC 9(4)  COMP VALUE 0.
002730     05  WS-TENANT-MAP-ENTRY OCCURS 2000 TIMES
002740                            INDEXED BY WS-TMAP-IDX.
002750         10  WS-TM-CUSTOMER-NO    PIC 9(7).
002760         10  WS-TM-TENANT-SEQ     PIC 9(2).
002770         10  WS-TM-LEASE-ID       PIC X(12).
002780*
002790*---------------------------------------------------------------
002800*    MISCELLANEOUS WORK FIELDS AND EDIT AREAS
002810*---------------------------------------------------------------
002820 01  WS-WORK-FIELDS.
002830     05  WS-SUB                   PIC 9(4)  COMP VALUE 0.
002840     05  WS-SUB2                  PIC 9(4)  COMP VALUE 0.
002850     05  WS-DD-MATCH-SW           PIC X(1)  VALUE 'N'.
002860         88  WS-DD-MATCHED            VALUE 'Y'.
002870     05  WS-PERIOD-START          PIC 9(8)  VALUE 0.
002880     05  WS-PERIOD-END            PIC 9(8)  VALUE 0.
002890     05  WS-PAID-AMOUNT           PIC S9(9)V99 COMP-3 VALUE 0.
002900     05  WS-CHOSEN-AMOUNT         PIC S9(9)V99 COMP-3 VALUE 0.
002910     05  WS-CHOSEN-BASE           PIC S9(9)V99 COMP-3 VALUE 0.
002915*    4-DIGIT YEAR CONFIRMED PER CR 00351 Y2K REVIEW - NO CHANGE   CH00351
002916*    TO THIS REDEFINES WAS NEEDED, LEGACY FEED ALREADY 4-DIGIT.   CH00351
002920     05  WS-YYYY-START REDEFINES WS-PERIOD-START.
002930         10  WS-YS-YEAR           PIC 9(4).
002940         10  WS-YS-MONTH          PIC 9(2).
002950         10  WS-YS-DAY            PIC 9(2).
002960     05  WS-YYYY-END REDEFINES WS-PERIOD-END.
002970         10  WS-YE-YEAR           PIC 9(4).
002980         10  WS-YE-MONTH          PIC 9(2).
002990         10  WS-YE-DAY            PIC 9(2).
003000     05  FILLER                   PIC X(6).
003010*
003020*---------------------------------------------------------------
003030*    CONTROL TOTALS - REPORTED IN 950-WRITE-CONTROL-TOTALS
003040*---------------------------------------------------------------
003050 01  WS-CONTROL-TOTALS.
003060     05  WS-LEASES-PROCESSED      PIC 9(7)  COMP-3 VALUE 0.
003070     05  WS-CONTACTS-CREATED      PIC 9(7)  COMP-3 VALUE 0.
003080     05  WS-CONTACTS-REUSED       PIC 9(7)  COMP-3 VALUE 0.
003090     05  WS-TENANTS-CREATED       PIC 9(7)  COMP-3 VALUE 0.
003100     05  WS-INVOICES-WRITTEN      PIC 9(7)  COMP-3 VALUE 0.
003110     05  WS-TOTAL-PRINCIPAL       PIC S9(11)V99 COMP-3 VALUE 0.
003120     05  WS-TOTAL-OUTSTANDING     PIC S9(11)V99 COMP-3 VALUE 0.
003130     05  FILLER                   PIC X(10).
003135*
003136*
003137*---------------------------------------------------------------
003141*    CONTACT NAME SPLIT / INVOICE DECODE / DUE-DATE BUILD WORK
003142*---------------------------------------------------------------
003143 01  WS-RESOLVE-FIELDS.
003144     05  WS-RESOLVE-CUST-NO       PIC 9(7).
003145     05  WS-RESOLVE-TYPE          PIC X(1).
003146     05  WS-RESOLVE-NAME          PIC X(50).
003147     05  WS-RESOLVE-ADDRESS       PIC X(50).
003148     05  WS-RESOLVE-POSTAL        PIC X(5).
003149     05  WS-RESOLVE-BUSINESS-ID   PIC X(9).
003150     05  FILLER                   PIC X(6).
003150A*   CR 00477 - OWNING AGREEMENT NUMBER FOR THE LUA INVOICE, BUILT
003150B*   FROM THE CURRENT-SYSTEM DISTRICT + SEQUENCE, NOT THE BILLED
003150C*   CUSTOMER NUMBER (THOSE ARE NOT THE SAME THING).
003150D 77  WS-AGREEMENT-ID-NUM       PIC 9(7)  COMP-3 VALUE 0.
003151 01  WS-INVOICE-WORK.
003152     05  WS-RECV-TYPE-CODE        PIC 9(3)  VALUE 0.
003153     05  WS-INV-TYPE-CHAR         PIC X(1).
003154     05  WS-INV-STATE-CHAR        PIC X(1).
003155     05  FILLER                   PIC X(4).
003156 01  WS-PATTERN-BUILD-FIELDS.
003157     05  WS-PATTERN-IDX-TEMP      PIC 9(2)  COMP.
003158     05  WS-PATTERN-DAY-TEMP      PIC 9(2)  COMP.
003159     05  WS-LINK-FOUND-SW         PIC X(1)  VALUE 'N'.
003160         88  WS-LINK-FOUND           VALUE 'Y'.
003160A*   CR 00477 - MATCHED POSITION VS. LEASE TYPE'S EXPECTED ONE.
003160B    05  WS-MATCHED-POSITION      PIC X(1)  VALUE SPACE.
003160C    05  WS-EXPECTED-POSITION     PIC X(1)  VALUE SPACE.
003160D    05  WS-TYPE-FOUND-SW         PIC X(1)  VALUE 'N'.
003160E        88  WS-TYPE-FOUND           VALUE 'Y'.
003161     05  FILLER                   PIC X(4).
003162 01  WS-LOG-EDIT-FIELDS.
003163     05  WS-EDIT-RENT-COUNT       PIC ZZ9.
003164     05  WS-EDIT-DUEDATE-COUNT    PIC ZZ9.
003165     05  WS-EDIT-INVOICE-COUNT    PIC ZZZZ9.
003166     05  WS-EDIT-INVOICE-NO       PIC Z(7)9.
003167     05  WS-EDIT-PAID-AMOUNT      PIC Z(7)9.99-.
003168     05  WS-EDIT-LEASES           PIC Z(6)9.
003169     05  WS-EDIT-CONTACTS-C       PIC Z(6)9.
003170     05  WS-EDIT-CONTACTS-R       PIC Z(6)9.
003171     05  WS-EDIT-TENANTS          PIC Z(6)9.
003172     05  WS-EDIT-INVOICES-WR      PIC Z(6)9.
003173     05  WS-EDIT-PRINCIPAL        PIC Z(9)9.99-.
003174     05  WS-EDIT-OUTSTANDING      PIC Z(9)9.99-.
003175     05  FILLER                   PIC X(6).
003176*
003180 LINKAGE SECTION.
003180*---------------------------------------------------------------
003190*    NONE - LGIMPORT IS THE TOP-LEVEL RUN UNIT
003200*
003210*****************************************************************
003220 PROCEDURE DIVISION.
003230*****************************************************************
003240 000-MAIN-LINE.
003250     PERFORM 700-OPEN-FILES THRU 700-EXIT.
003260     PERFORM 770-LOAD-NOTICE-TABLE THRU 770-EXIT.
003265     PERFORM 771-LOAD-INDEX-CODE-TABLE THRU 771-EXIT.
003270     PERFORM 780-LOAD-DUE-PATTERNS THRU 780-EXIT.
003275     PERFORM 781-LOAD-TYPE-POSITIONS THRU 781-EXIT.
003280     PERFORM 790-WRITE-UNKNOWN-CONTACT THRU 790-EXIT.
003290     PERFORM 710-READ-LEASE-FILE THRU 710-EXIT.
003300     PERFORM 720-READ-ROLE-FILE  THRU 720-EXIT.
003310     PERFORM 730-READ-CRENT-FILE THRU 730-EXIT.
003320     PERFORM 740-READ-DUEDT-FILE THRU 740-EXIT.
003330     PERFORM 750-READ-ADJ-FILE   THRU 750-EXIT.
003340     PERFORM 760-READ-INVC-FILE  THRU 760-EXIT.
003350     PERFORM 100-PROCESS-ONE-LEASE THRU 100-EXIT
003360             UNTIL WS-LEASE-EOF = 'Y'.
003370     PERFORM 950-WRITE-CONTROL-TOTALS THRU 950-EXIT.
003380     PERFORM 900-CLOSE-FILES THRU 900-EXIT.
003390     GOBACK.
003400*
003410*---------------------------------------------------------------
003420*    100-PROCESS-ONE-LEASE  (U1 STEPS 1, 2 AND 9)
003430*---------------------------------------------------------------
003440 100-PROCESS-ONE-LEASE.
003460     MOVE LG-LEASE-ID TO WS-CURR-LEASE-ID.
003470     MOVE ZERO TO WS-CURR-RENT-COUNT WS-CURR-DUE-DATE-COUNT
003480                  WS-CURR-INVOICE-COUNT WS-CURR-TENANT-COUNT.
003490     INITIALIZE LM-LEASE-MASTER-RECORD.
003500*
003510     MOVE 2 TO WS-FUNCTION.
003520     MOVE LG-LEASE-ID TO WS-LEGACY-ID-PARM.
003530     CALL 'IDASSIGN' USING WS-IDASSIGN-PARMS.
003540     MOVE WS-TYPE-CODE TO LEASE-ID-TYPE.
003550     MOVE WS-MUNI      TO LEASE-ID-MUNI.
003560     MOVE WS-DISTRICT  TO LEASE-ID-DISTRICT.
003570     MOVE WS-SEQUENCE  TO LEASE-ID-SEQ.
003580*
003590     MOVE LG-START-DATE TO LEASE-START-DATE.
003600     MOVE LG-END-DATE   TO LEASE-END-DATE.
003610     MOVE 'Y' TO LEASE-INVOICING-ENABLED.
003620     MOVE 'Y' TO LEASE-RENT-INFO-COMPLETE.
003630     PERFORM 105-DECODE-NOTICE-PERIOD THRU 105-EXIT.
003640     PERFORM 110-DECODE-RENT-TYPE THRU 110-EXIT.
003650*
003660     PERFORM 200-PROCESS-TENANT-ROLES THRU 200-EXIT.
003670     PERFORM 300-PROCESS-DUE-DATES    THRU 300-EXIT.
003680     PERFORM 400-PROCESS-CONTRACT-RENTS THRU 400-EXIT.
003690     PERFORM 500-PROCESS-ADJUSTMENTS  THRU 500-EXIT.
003700     PERFORM 600-PROCESS-INVOICES     THRU 600-EXIT.
003705*    CR 00477 - ONE-TIME RENT (TYPE 3) HAS NO RECURRING BILLING
003706*    SCHEDULE, SO RENT INFO IS ONLY "COMPLETE" ONCE THE SINGLE
003707*    INVOICE HAS ACTUALLY BEEN BUILT ABOVE.  TESTED HERE, AFTER
003708*    600-PROCESS-INVOICES, NOT IN 110-DECODE-RENT-TYPE, WHERE THE
003709*    INVOICE COUNT IS STILL ZERO FOR EVERY LEASE.
003710     IF LEASE-RENT-TYPE = 3 AND WS-CURR-INVOICE-COUNT = 0
003711         MOVE 'N' TO LEASE-RENT-INFO-COMPLETE
003712     END-IF.
003720     MOVE WS-CURR-RENT-COUNT     TO LEASE-RENT-COUNT.
003730     MOVE WS-CURR-DUE-DATE-COUNT TO LEASE-DUE-DATE-COUNT.
003740     MOVE WS-CURR-INVOICE-COUNT  TO LEASE-INVOICE-COUNT.
003750     MOVE WS-CURR-TENANT-COUNT   TO LEASE-TENANT-COUNT.
003760     MOVE ZERO TO LEASE-AREA-COUNT.
003770*
003780     WRITE LM-LEASE-MASTER-RECORD.
003790     ADD 1 TO WS-LEASES-PROCESSED.
003800     MOVE WS-CURR-RENT-COUNT     TO WS-EDIT-RENT-COUNT.
003801     MOVE WS-CURR-DUE-DATE-COUNT TO WS-EDIT-DUEDATE-COUNT.
003802     MOVE WS-CURR-INVOICE-COUNT  TO WS-EDIT-INVOICE-COUNT.
003810     STRING 'LEASE ' WS-CURR-LEASE-ID ' (SEQ ' WS-CLP-SEQ-TEXT
003811            ') IMPORTED - RENTS=' WS-EDIT-RENT-COUNT
003820            ' DUEDATES=' WS-EDIT-DUEDATE-COUNT
003821            ' INVOICES=' WS-EDIT-INVOICE-COUNT
003830       DELIMITED BY SIZE INTO LOG-RECORD.
003840     WRITE LOG-RECORD.
003850*
003860     PERFORM 710-READ-LEASE-FILE THRU 710-EXIT.
003870 100-EXIT.
003880     EXIT.
003890*
003900*---------------------------------------------------------------
003910*    105-DECODE-NOTICE-PERIOD / 110-DECODE-RENT-TYPE
003920*---------------------------------------------------------------
003930 105-DECODE-NOTICE-PERIOD.
003940     MOVE ZERO TO LEASE-NOTICE-PERIOD.
003950     IF LG-NOTICE-CODE NOT = SPACES
003960         SET WS-NOT-IDX TO 1
003970         SEARCH WS-NOTICE-ENTRY
003980             AT END CONTINUE
003990             WHEN WS-NOTICE-CODE (WS-NOT-IDX) = LG-NOTICE-CODE
004000                 MOVE WS-NOTICE-ID (WS-NOT-IDX)
004010                     TO LEASE-NOTICE-PERIOD
004020         END-SEARCH
004030     END-IF.
004040 105-EXIT.
004050     EXIT.
004060*
004070 110-DECODE-RENT-TYPE.
004080     EVALUATE LG-RENT-KIND
004090         WHEN '1'  MOVE 1 TO LEASE-RENT-TYPE
004100         WHEN '2'  MOVE 2 TO LEASE-RENT-TYPE
004110         WHEN '3'  MOVE 3 TO LEASE-RENT-TYPE
004120         WHEN '4'  MOVE 4 TO LEASE-RENT-TYPE
004130         WHEN '5'  MOVE 5 TO LEASE-RENT-TYPE
004140         WHEN OTHER MOVE 0 TO LEASE-RENT-TYPE
004150     END-EVALUATE.
004190     MOVE WS-CURR-LEASE-ID      TO RT-LEASE-ID.
004200     MOVE LEASE-RENT-TYPE       TO RT-RENT-TYPE.
004210     MOVE LG-RENT-CYCLE         TO RT-RENT-CYCLE.
004215*    CR 00477 - INDEKSITUNNUS IS ONLY A 01-99 SUBSET (SEE WS-
004216*    INDEX-CODE-TABLE REMARKS) - UNKNOWN CODES DECODE TO NONE,
004217*    NOT PASSED THROUGH.
004218     SET WS-IX-IDX TO 1.
004219     SEARCH WS-IX-ENTRY
004219A        AT END MOVE SPACES TO RT-INDEX-CODE
004219B        WHEN WS-IX-CODE (WS-IX-IDX) = LG-INDEX-CODE
004219C            MOVE LG-INDEX-CODE TO RT-INDEX-CODE
004219D    END-SEARCH.
004230     MOVE SPACE                 TO RT-DUE-DATE-MODE.
004240     MOVE ZERO                  TO RT-DUE-DATES-PER-YEAR.
004250 110-EXIT.
004260     EXIT.
004270*
004280*---------------------------------------------------------------
004290*    200-PROCESS-TENANT-ROLES  (U1 STEP 3 - TWO PASSES OVER THE
004300*    ROLE ROWS BELONGING TO THE CURRENT LEASE)
004310*---------------------------------------------------------------
004320 200-PROCESS-TENANT-ROLES.
004330     MOVE ZERO TO WS-ROLE-BUF-COUNT.
004340     PERFORM 210-LOAD-ROLE-BUFFER THRU 210-EXIT
004350         UNTIL WS-ROLE-EOF = 'Y'
004360            OR LR-LEASE-ID NOT = WS-CURR-LEASE-ID.
004370     PERFORM 220-PASS-ONE-TENANTS THRU 220-EXIT
004380         VARYING WS-ROLE-IDX FROM 1 BY 1
004390         UNTIL WS-ROLE-IDX > WS-ROLE-BUF-COUNT.
004400     PERFORM 230-PASS-TWO-CONTACTS THRU 230-EXIT
004410         VARYING WS-ROLE-IDX FROM 1 BY 1
004420         UNTIL WS-ROLE-IDX > WS-ROLE-BUF-COUNT.
004430 200-EXIT.
004440     EXIT.
004450*
004460 210-LOAD-ROLE-BUFFER.
004470     IF WS-ROLE-BUF-COUNT < 20
004480         ADD 1 TO WS-ROLE-BUF-COUNT
004490         SET WS-ROLE-IDX TO WS-ROLE-BUF-COUNT
004500         MOVE LR-ROLE            TO WS-RB-ROLE (WS-ROLE-IDX)
004510         MOVE LR-CUSTOMER-NO     TO WS-RB-CUSTOMER-NO (WS-ROLE-IDX)
004520         MOVE LR-LINKED-CUSTOMER TO WS-RB-LINKED-CUST (WS-ROLE-IDX)
004530         MOVE LR-CUSTOMER-TYPE   TO WS-RB-CUSTOMER-TYPE (WS-ROLE-IDX)
004540         MOVE LR-NAME            TO WS-RB-NAME (WS-ROLE-IDX)
004550         MOVE LR-ADDRESS         TO WS-RB-ADDRESS (WS-ROLE-IDX)
004560         MOVE LR-POSTAL-CODE     TO WS-RB-POSTAL-CODE (WS-ROLE-IDX)
004570         MOVE LR-BUSINESS-ID     TO WS-RB-BUSINESS-ID (WS-ROLE-IDX)
004580         MOVE LR-SHARE-NUM       TO WS-RB-SHARE-NUM (WS-ROLE-IDX)
004590         MOVE LR-SHARE-DEN       TO WS-RB-SHARE-DEN (WS-ROLE-IDX)
004600         MOVE LR-START-DATE      TO WS-RB-START-DATE (WS-ROLE-IDX)
004610         MOVE LR-END-DATE        TO WS-RB-END-DATE (WS-ROLE-IDX)
004620     END-IF.
004630     PERFORM 720-READ-ROLE-FILE THRU 720-EXIT.
004640 210-EXIT.
004650     EXIT.
004660*
004670 220-PASS-ONE-TENANTS.
004680     IF WS-RB-ROLE (WS-ROLE-IDX) = 'V'
004690         MOVE WS-RB-CUSTOMER-NO (WS-ROLE-IDX)   TO WS-RESOLVE-CUST-NO
004700         MOVE WS-RB-CUSTOMER-TYPE (WS-ROLE-IDX)  TO WS-RESOLVE-TYPE
004710         MOVE WS-RB-NAME (WS-ROLE-IDX)           TO WS-RESOLVE-NAME
004720         MOVE WS-RB-ADDRESS (WS-ROLE-IDX)        TO WS-RESOLVE-ADDRESS
004730         MOVE WS-RB-POSTAL-CODE (WS-ROLE-IDX)    TO WS-RESOLVE-POSTAL
004740         MOVE WS-RB-BUSINESS-ID (WS-ROLE-IDX)    TO WS-RESOLVE-BUSINESS-ID
004750         PERFORM 225-RESOLVE-CONTACT THRU 225-EXIT
004760         ADD 1 TO WS-CURR-TENANT-COUNT
004770         IF WS-CURR-TENANT-COUNT <= 10
004780             MOVE WS-RB-SHARE-NUM (WS-ROLE-IDX)
004790                 TO LTS-SHARE-NUM (WS-CURR-TENANT-COUNT)
004800             MOVE WS-RB-SHARE-DEN (WS-ROLE-IDX)
004810                 TO LTS-SHARE-DEN (WS-CURR-TENANT-COUNT)
004820             MOVE WS-RB-START-DATE (WS-ROLE-IDX)
004830                 TO LTS-CONTACT-START (WS-CURR-TENANT-COUNT)
004840             MOVE WS-RB-END-DATE (WS-ROLE-IDX)
004850                 TO LTS-CONTACT-END (WS-CURR-TENANT-COUNT)
004860         END-IF
004870         MOVE WS-CURR-LEASE-ID                  TO TN-LEASE-ID
004880         MOVE WS-CURR-TENANT-COUNT               TO TN-TENANT-SEQ
004890         MOVE WS-RB-CUSTOMER-NO (WS-ROLE-IDX)     TO TN-CUSTOMER-NO
004900         MOVE WS-RB-SHARE-NUM (WS-ROLE-IDX)       TO TN-SHARE-NUM
004910         MOVE WS-RB-SHARE-DEN (WS-ROLE-IDX)       TO TN-SHARE-DEN
004920         SET TN-TYPE-TENANT TO TRUE
004930         MOVE WS-RB-START-DATE (WS-ROLE-IDX)      TO TN-CONTACT-START
004940         MOVE WS-RB-END-DATE (WS-ROLE-IDX)        TO TN-CONTACT-END
004950         WRITE TN-TENANT-RECORD
004960         IF WS-TENANT-MAP-COUNT < 2000
004970             ADD 1 TO WS-TENANT-MAP-COUNT
004980             SET WS-TMAP-IDX TO WS-TENANT-MAP-COUNT
004990             MOVE WS-RB-CUSTOMER-NO (WS-ROLE-IDX)
005000                 TO WS-TM-CUSTOMER-NO (WS-TMAP-IDX)
005010             MOVE WS-CURR-TENANT-COUNT
005020                 TO WS-TM-TENANT-SEQ (WS-TMAP-IDX)
005030             MOVE WS-CURR-LEASE-ID TO WS-TM-LEASE-ID (WS-TMAP-IDX)
005040         END-IF
005050         ADD 1 TO WS-TENANTS-CREATED
005060     END-IF.
005070 220-EXIT.
005080     EXIT.
005090*
005100*---------------------------------------------------------------
005110*    225/227 - CONTACT DEDUP CACHE, KEYED BY CUSTOMER NUMBER.
005120*    CUSTOMER 0000000 IS NEVER LOOKED UP - IT ALWAYS POINTS AT
005130*    THE SHARED UNKNOWN CONTACT WRITTEN BY 790-EXIT AT STARTUP.
005140*---------------------------------------------------------------
005150 225-RESOLVE-CONTACT.
005160     IF WS-RESOLVE-CUST-NO = ZERO
005170         GO TO 225-EXIT
005180     END-IF.
005190     SET WS-CONT-IDX TO 1.
005200     SEARCH WS-CONTACT-ENTRY
005210         AT END
005220             PERFORM 227-CREATE-CONTACT THRU 227-EXIT
005230         WHEN WS-CC-CUSTOMER-NO (WS-CONT-IDX) = WS-RESOLVE-CUST-NO
005240             ADD 1 TO WS-CONTACTS-REUSED
005250     END-SEARCH.
005260 225-EXIT.
005270     EXIT.
005280*
005290 227-CREATE-CONTACT.
005300     IF WS-CONTACT-CACHE-COUNT < 2000
005310         ADD 1 TO WS-CONTACT-CACHE-COUNT
005320         SET WS-CONT-IDX TO WS-CONTACT-CACHE-COUNT
005330         MOVE WS-RESOLVE-CUST-NO TO WS-CC-CUSTOMER-NO (WS-CONT-IDX)
005340     END-IF.
005350     MOVE WS-RESOLVE-CUST-NO TO CT-CUSTOMER-NO.
005360     EVALUATE WS-RESOLVE-TYPE
005370         WHEN '1' MOVE 'P' TO CT-TYPE
005380         WHEN '2' MOVE 'B' TO CT-TYPE
005390         WHEN '3' MOVE 'U' TO CT-TYPE
005400         WHEN '4' MOVE 'A' TO CT-TYPE
005410         WHEN OTHER MOVE 'O' TO CT-TYPE
005420     END-EVALUATE.
005430     IF CT-TYPE = 'P'
005440         UNSTRING WS-RESOLVE-NAME DELIMITED BY SPACE
005450             INTO CT-LAST-NAME CT-FIRST-NAME
005460     ELSE
005470         MOVE WS-RESOLVE-NAME TO CT-NAME
005480     END-IF.
005490     MOVE WS-RESOLVE-ADDRESS      TO CT-ADDRESS.
005500     MOVE WS-RESOLVE-POSTAL       TO CT-POSTAL-CODE.
005510     MOVE WS-RESOLVE-BUSINESS-ID  TO CT-BUSINESS-ID.
005520     WRITE CT-CONTACT-RECORD.
005530     ADD 1 TO WS-CONTACTS-CREATED.
005540 227-EXIT.
005550     EXIT.
005560*
005565*    PARAGRAPH ADDED PER CR 00127 - BILLING/CONTACT ROLE PASS.    CH00127
005570 230-PASS-TWO-CONTACTS.                                          CH00127
005580     IF WS-RB-ROLE (WS-ROLE-IDX) = 'L' OR WS-RB-ROLE (WS-ROLE-IDX) = 'Y'
005590         MOVE WS-RB-CUSTOMER-NO (WS-ROLE-IDX)    TO WS-RESOLVE-CUST-NO
005600         MOVE WS-RB-CUSTOMER-TYPE (WS-ROLE-IDX)   TO WS-RESOLVE-TYPE
005610         MOVE WS-RB-NAME (WS-ROLE-IDX)            TO WS-RESOLVE-NAME
005620         MOVE WS-RB-ADDRESS (WS-ROLE-IDX)         TO WS-RESOLVE-ADDRESS
005630         MOVE WS-RB-POSTAL-CODE (WS-ROLE-IDX)     TO WS-RESOLVE-POSTAL
005640         MOVE WS-RB-BUSINESS-ID (WS-ROLE-IDX)     TO WS-RESOLVE-BUSINESS-ID
005650         PERFORM 225-RESOLVE-CONTACT THRU 225-EXIT
005660         MOVE 'N' TO WS-LINK-FOUND-SW
005670         SET WS-TMAP-IDX TO 1
005680         SEARCH WS-TENANT-MAP-ENTRY
005690             AT END CONTINUE
005700             WHEN WS-TM-CUSTOMER-NO (WS-TMAP-IDX) =
005710                       WS-RB-LINKED-CUST (WS-ROLE-IDX)
005720              AND WS-TM-LEASE-ID (WS-TMAP-IDX) = WS-CURR-LEASE-ID
005730                 SET WS-LINK-FOUND TO TRUE
005740         END-SEARCH
005750         IF WS-LINK-FOUND
005760             MOVE WS-CURR-LEASE-ID TO TN-LEASE-ID
005770             MOVE WS-TM-TENANT-SEQ (WS-TMAP-IDX) TO TN-TENANT-SEQ
005780             MOVE WS-RB-CUSTOMER-NO (WS-ROLE-IDX) TO TN-CUSTOMER-NO
005790             MOVE ZERO TO TN-SHARE-NUM TN-SHARE-DEN
005800             IF WS-RB-ROLE (WS-ROLE-IDX) = 'L'
005810                 SET TN-TYPE-BILLING TO TRUE
005820             ELSE
005830                 SET TN-TYPE-CONTACT TO TRUE
005840             END-IF
005850             MOVE WS-RB-START-DATE (WS-ROLE-IDX) TO TN-CONTACT-START
005860             MOVE WS-RB-END-DATE (WS-ROLE-IDX)   TO TN-CONTACT-END
005870             WRITE TN-TENANT-RECORD
005880         END-IF
005890     END-IF.
005900 230-EXIT.
005910     EXIT.
005920*
005930*---------------------------------------------------------------
005940*    300-PROCESS-DUE-DATES  (U1 STEP 4)
005950*---------------------------------------------------------------
005960 300-PROCESS-DUE-DATES.
005970     MOVE ZERO TO WS-DD-COUNT.
005980     PERFORM 310-LOAD-DUE-DATE-SET THRU 310-EXIT
005990         UNTIL WS-DUEDT-EOF = 'Y'
006000            OR LD-LEASE-ID NOT = WS-CURR-LEASE-ID.
006010     IF LG-BILLS-PER-YEAR NOT = ZERO
006020         SET RT-MODE-FIXED TO TRUE
006030         MOVE 12 TO RT-DUE-DATES-PER-YEAR
006040         ADD 12 TO WS-CURR-DUE-DATE-COUNT
006050     ELSE
006060         IF WS-DD-COUNT = ZERO
006065*            LOG LINE ADDED PER CR 00448.                        CH00448
006070             STRING 'LEASE ' WS-CURR-LEASE-ID
006080                 ' HAS NO DUE DATE ROWS AND NO BILLS-PER-YEAR SET'
006090                 DELIMITED BY SIZE INTO LOG-RECORD
006100             WRITE LOG-RECORD
006110         ELSE
006120             PERFORM 320-MATCH-DUE-PATTERN THRU 320-EXIT
006130             IF WS-DD-MATCHED
006135                 PERFORM 321-CHECK-DUE-DATE-POSITION THRU 321-EXIT
006140                 SET RT-MODE-FIXED TO TRUE
006150                 MOVE WS-DP-PER-YEAR (WS-DP-IDX) TO RT-DUE-DATES-PER-YEAR
006160                 ADD WS-DP-PER-YEAR (WS-DP-IDX) TO WS-CURR-DUE-DATE-COUNT
006170             ELSE
006180                 SET RT-MODE-CUSTOM TO TRUE
006190                 MOVE WS-DD-COUNT TO RT-DUE-DATES-PER-YEAR
006200                 ADD WS-DD-COUNT TO WS-CURR-DUE-DATE-COUNT
006210                 PERFORM 330-WRITE-DUE-DATE-ROWS THRU 330-EXIT
006220                     VARYING WS-DD-IDX FROM 1 BY 1
006230                     UNTIL WS-DD-IDX > WS-DD-COUNT
006240             END-IF
006250         END-IF
006260     END-IF.
006270     WRITE RT-RENT-RECORD.
006280     ADD 1 TO WS-CURR-RENT-COUNT.
006290 300-EXIT.
006300     EXIT.
006310*
006320 310-LOAD-DUE-DATE-SET.
006330     IF WS-DD-COUNT < 40
006340         ADD 1 TO WS-DD-COUNT
006350         SET WS-DD-IDX TO WS-DD-COUNT
006360         MOVE LD-DUE-DAY   TO WS-DD-DAY (WS-DD-IDX)
006370         MOVE LD-DUE-MONTH TO WS-DD-MONTH (WS-DD-IDX)
006380     END-IF.
006390     PERFORM 740-READ-DUEDT-FILE THRU 740-EXIT.
006400 310-EXIT.
006410     EXIT.
006420*
006430*    320/325/327/329 - COMPARE THE COLLECTED SET AGAINST THE
006431*    EIGHT FIXED PATTERNS, START-OF-MONTH PATTERNS FIRST - ORDER     CH00219
006432*    CORRECTED PER CR 00219, WAS PREVIOUSLY MATCHING MID-MONTH      CH00219
006433*    PATTERNS AHEAD OF START-OF-MONTH ONES OF THE SAME FREQUENCY.   CH00219
006450 320-MATCH-DUE-PATTERN.
006460     MOVE 'N' TO WS-DD-MATCH-SW.
006470     PERFORM 325-TEST-ONE-PATTERN THRU 325-EXIT
006480         VARYING WS-DP-IDX FROM 1 BY 1
006490         UNTIL WS-DP-IDX > 8 OR WS-DD-MATCHED.
006500 320-EXIT.
006510     EXIT.
006520*
006530 325-TEST-ONE-PATTERN.
006540     IF WS-DD-COUNT = WS-DP-DATE-COUNT (WS-DP-IDX)
006550         MOVE 'Y' TO WS-DD-MATCH-SW
006560         PERFORM 327-TEST-ONE-DATE THRU 327-EXIT
006570             VARYING WS-DD-IDX FROM 1 BY 1
006580             UNTIL WS-DD-IDX > WS-DD-COUNT
006590     END-IF.
006600 325-EXIT.
006610     EXIT.
006620*
006630 327-TEST-ONE-DATE.
006640     MOVE 'N' TO WS-LINK-FOUND-SW.
006650     PERFORM 329-TEST-PATTERN-SLOT THRU 329-EXIT
006660         VARYING WS-SUB FROM 1 BY 1
006670         UNTIL WS-SUB > WS-DP-DATE-COUNT (WS-DP-IDX) OR WS-LINK-FOUND.
006680     IF NOT WS-LINK-FOUND
006690         MOVE 'N' TO WS-DD-MATCH-SW
006700     END-IF.
006710 327-EXIT.
006720     EXIT.
006730*
006740 329-TEST-PATTERN-SLOT.
006750     IF WS-DP-DAY (WS-DP-IDX, WS-SUB)   = WS-DD-DAY (WS-DD-IDX)
006760    AND WS-DP-MONTH (WS-DP-IDX, WS-SUB) = WS-DD-MONTH (WS-DD-IDX)
006770         SET WS-LINK-FOUND TO TRUE
006780     END-IF.
006790 329-EXIT.
006800     EXIT.
006805*
006806*    321 - CR 00477.  ODD PATTERN SLOTS (1,3,5,7) ARE THE
006807*    START-OF-MONTH SETS, EVEN SLOTS (2,4,6,8) THE MIDDLE-OF-
006808*    MONTH SETS - SEE 780-LOAD-DUE-PATTERNS.  A WARNING LINE IS
006809*    LOGGED WHEN THE POSITION ACTUALLY MATCHED DISAGREES WITH
006810*    THE LEASE TYPE'S EXPECTED POSITION FROM 781-LOAD-TYPE-
006811*    POSITIONS.
006812 321-CHECK-DUE-DATE-POSITION.
006813     DIVIDE WS-DP-IDX BY 2 GIVING WS-PATTERN-IDX-TEMP
006814         REMAINDER WS-PATTERN-DAY-TEMP.
006815     IF WS-PATTERN-DAY-TEMP = 1
006816         MOVE 'S' TO WS-MATCHED-POSITION
006817     ELSE
006818         MOVE 'M' TO WS-MATCHED-POSITION
006819     END-IF.
006821     MOVE 'N' TO WS-TYPE-FOUND-SW.
006822     MOVE 'S' TO WS-EXPECTED-POSITION.
006823     SET WS-TP-IDX TO 1.
006824     SEARCH WS-TP-ENTRY
006825         AT END CONTINUE
006826         WHEN WS-TP-TYPE-CODE (WS-TP-IDX) = LEASE-ID-TYPE
006827             MOVE WS-TP-POSITION (WS-TP-IDX) TO WS-EXPECTED-POSITION
006828             SET WS-TYPE-FOUND TO TRUE
006829     END-SEARCH.
006830     IF WS-MATCHED-POSITION NOT = WS-EXPECTED-POSITION
006831         STRING 'LEASE ' WS-CURR-LEASE-ID
006832             ' DUE DATE POSITION ' WS-MATCHED-POSITION
006833             ' DOES NOT MATCH TYPE ' LEASE-ID-TYPE
006834             ' EXPECTED POSITION '  WS-EXPECTED-POSITION
006835             DELIMITED BY SIZE INTO LOG-RECORD
006836         WRITE LOG-RECORD
006837     END-IF.
006838 321-EXIT.
006839     EXIT.
006840*
006841 330-WRITE-DUE-DATE-ROWS.
006842     MOVE WS-CURR-LEASE-ID        TO DD-LEASE-ID.
006843     MOVE WS-DD-DAY (WS-DD-IDX)   TO DD-DUE-DAY.
006844     MOVE WS-DD-MONTH (WS-DD-IDX) TO DD-DUE-MONTH.
006845     WRITE DD-DUE-DATE-RECORD.
006846 330-EXIT.
006847     EXIT.
006890*
006900*---------------------------------------------------------------
006910*    400-PROCESS-CONTRACT-RENTS  (U1 STEPS 5 AND 6)
006920*---------------------------------------------------------------
006930 400-PROCESS-CONTRACT-RENTS.
006940     IF LG-FIXED-INIT-AMOUNT NOT = ZERO AND LG-FIXED-INIT-END NOT = ZERO
006950         MOVE WS-CURR-LEASE-ID      TO CR-LEASE-ID
006960         MOVE 2                      TO CR-KIND
006970         MOVE LG-FIXED-INIT-AMOUNT   TO CR-AMOUNT
006980         MOVE LG-FIXED-INIT-AMOUNT   TO CR-BASE-AMOUNT
006990         MOVE ZERO                   TO CR-INTENDED-USE
007000         MOVE LG-START-DATE          TO CR-START-DATE
007010         MOVE LG-FIXED-INIT-END      TO CR-END-DATE
007020         WRITE CR-CONTRACT-RENT-RECORD
007030         ADD 1 TO WS-CURR-RENT-COUNT
007040     END-IF.
007050     PERFORM 410-PROCESS-ONE-CRENT THRU 410-EXIT
007060         UNTIL WS-CRENT-EOF = 'Y'
007070            OR LC-LEASE-ID NOT = WS-CURR-LEASE-ID.
007080 400-EXIT.
007090     EXIT.
007100*
007110 410-PROCESS-ONE-CRENT.
007120     MOVE LC-AMOUNT-YEAR TO WS-CHOSEN-AMOUNT.
007130     IF LC-AMOUNT-MONTH NOT = ZERO
007140         MOVE LC-AMOUNT-MONTH TO WS-CHOSEN-AMOUNT
007150     END-IF.
007160     IF LC-BASE-AMOUNT NOT = ZERO
007170         MOVE LC-BASE-AMOUNT TO WS-CHOSEN-BASE
007180     ELSE
007190         MOVE WS-CHOSEN-AMOUNT TO WS-CHOSEN-BASE
007200     END-IF.
007210     MOVE WS-CURR-LEASE-ID   TO CR-LEASE-ID.
007220     MOVE 1                   TO CR-KIND.
007230     MOVE WS-CHOSEN-AMOUNT    TO CR-AMOUNT.
007240     MOVE WS-CHOSEN-BASE      TO CR-BASE-AMOUNT.
007250     MOVE LC-INTENDED-USE     TO CR-INTENDED-USE.
007260     MOVE LC-START-DATE       TO CR-START-DATE.
007270     MOVE LC-END-DATE         TO CR-END-DATE.
007280     WRITE CR-CONTRACT-RENT-RECORD.
007290     ADD 1 TO WS-CURR-RENT-COUNT.
007300     PERFORM 730-READ-CRENT-FILE THRU 730-EXIT.
007310 410-EXIT.
007320     EXIT.
007330*
007340*---------------------------------------------------------------
007350*    500-PROCESS-ADJUSTMENTS  (U1 STEP 7)
007360*---------------------------------------------------------------
007370 500-PROCESS-ADJUSTMENTS.
007380     PERFORM 510-PROCESS-ONE-ADJUSTMENT THRU 510-EXIT
007390         UNTIL WS-ADJ-EOF = 'Y'
007400            OR LA-LEASE-ID NOT = WS-CURR-LEASE-ID.
007410 500-EXIT.
007420     EXIT.
007430*
007440 510-PROCESS-ONE-ADJUSTMENT.
007450     MOVE WS-CURR-LEASE-ID TO AJ-LEASE-ID.
007460     IF LA-KIND = 'A'
007470         MOVE 1 TO AJ-KIND
007480     ELSE
007490         MOVE 2 TO AJ-KIND
007500     END-IF.
007510     IF LA-AMOUNT-PCT NOT = ZERO
007520         MOVE 2 TO AJ-AMOUNT-TYPE
007530     ELSE
007540         MOVE 1 TO AJ-AMOUNT-TYPE
007550     END-IF.
007560     MOVE LA-AMOUNT-MONEY  TO AJ-AMOUNT-MONEY.
007570     MOVE LA-AMOUNT-PCT    TO AJ-AMOUNT-PCT.
007580     MOVE LA-INTENDED-USE  TO AJ-INTENDED-USE.
007590     MOVE LA-START-DATE    TO AJ-START-DATE.
007600     MOVE LA-END-DATE      TO AJ-END-DATE.
007610     WRITE AJ-ADJUSTMENT-RECORD.
007620     PERFORM 750-READ-ADJ-FILE THRU 750-EXIT.
007630 510-EXIT.
007640     EXIT.
007650*
007660*---------------------------------------------------------------
007670*    600-PROCESS-INVOICES  (U1 STEP 8)
007680*---------------------------------------------------------------
007690 600-PROCESS-INVOICES.
007700     PERFORM 610-PROCESS-ONE-INVOICE THRU 610-EXIT
007710         UNTIL WS-INVC-EOF = 'Y'
007720            OR LI-LEASE-ID NOT = WS-CURR-LEASE-ID.
007730 600-EXIT.
007740     EXIT.
007750*
007760 610-PROCESS-ONE-INVOICE.
007770     PERFORM 615-DECODE-INVOICE-CODES THRU 615-EXIT.
007780     PERFORM 620-DEFAULT-INVOICE-PERIOD THRU 620-EXIT.
007790     MOVE 4 TO WS-FUNCTION.
007800     CALL 'IDASSIGN' USING WS-IDASSIGN-PARMS.
007810     MOVE WS-INVOICE-NUMBER-PARM TO IV-NUMBER.
007815     COMPUTE WS-AGREEMENT-ID-NUM =
007816         LEASE-ID-DISTRICT * 100000 + LEASE-ID-SEQ.
007820     MOVE WS-AGREEMENT-ID-NUM    TO IV-AGREEMENT-ID.
007830     MOVE ZERO                   TO IV-CREDITED-INVOICE.
007840     MOVE WS-INV-TYPE-CHAR       TO IV-TYPE.
007850     MOVE WS-INV-STATE-CHAR      TO IV-STATE.
007860     MOVE LI-DUE-DATE            TO IV-DUE-DATE.
007870     MOVE LI-BILLED-AMOUNT       TO IV-BILLED-AMOUNT.
007880     MOVE LI-BILLED-AMOUNT       TO IV-TOTAL-AMOUNT.
007890     MOVE LI-UNPAID-AMOUNT       TO IV-OUTSTANDING.
007900     WRITE IV-INVOICE-RECORD.
007910     MOVE WS-INVOICE-NUMBER-PARM TO IR-INVOICE-NUMBER.
007920     MOVE WS-RECV-TYPE-CODE      TO IR-RECEIVABLE-TYPE.
007930     MOVE LI-SHARE-AMOUNT        TO IR-COMPENSATION-AMT.
007940     MOVE ZERO                   TO IR-INCREASE-PCT.
007950     MOVE WS-PERIOD-START        TO IR-SIGN-DATE.
007960     MOVE WS-PERIOD-END          TO IR-LAWFULNESS-DATE.
007970     MOVE LI-SHARE-AMOUNT        TO IR-AMOUNT.
007975     PERFORM 617-LINK-INVOICE-TENANT THRU 617-EXIT.
007980     WRITE IR-INVOICE-ROW-RECORD.
007990     SUBTRACT LI-UNPAID-AMOUNT FROM LI-BILLED-AMOUNT
008000         GIVING WS-PAID-AMOUNT.
008010     ADD 1 TO WS-CURR-INVOICE-COUNT.
008020     ADD 1 TO WS-INVOICES-WRITTEN.
008030     ADD LI-PRINCIPAL     TO WS-TOTAL-PRINCIPAL.
008040     ADD LI-UNPAID-AMOUNT TO WS-TOTAL-OUTSTANDING.
008050     MOVE WS-INVOICE-NUMBER-PARM TO WS-EDIT-INVOICE-NO.
008060     MOVE WS-PAID-AMOUNT         TO WS-EDIT-PAID-AMOUNT.
008070     STRING 'INVOICE ' WS-EDIT-INVOICE-NO ' FOR LEASE '
008080            WS-CURR-LEASE-ID ' PAID-AMOUNT=' WS-EDIT-PAID-AMOUNT
008090         DELIMITED BY SIZE INTO LOG-RECORD.
008100     WRITE LOG-RECORD.
008110     PERFORM 760-READ-INVC-FILE THRU 760-EXIT.
008120 610-EXIT.
008130     EXIT.
008132*
008133*    617 - LINKS THE INVOICE ROW TO THE TENANT REMEMBERED FOR THE
008134*    BILLED CUSTOMER, SAME WS-TENANT-MAP SEARCH AS 230-PASS-TWO-
008135*    CONTACTS.  LEFT AT ZERO (THE NEVER-ASSIGNED SEQUENCE) WHEN
008136*    THE BILLED CUSTOMER IS NOT A KNOWN TENANT ON THIS LEASE.
008136A 617-LINK-INVOICE-TENANT.
008136B     MOVE ZERO TO IR-TENANT-SEQ.
008136C     MOVE 'N' TO WS-LINK-FOUND-SW.
008136D     SET WS-TMAP-IDX TO 1.
008136E     SEARCH WS-TENANT-MAP-ENTRY
008136F         AT END CONTINUE
008136G         WHEN WS-TM-CUSTOMER-NO (WS-TMAP-IDX) = LI-CUSTOMER-NO
008136H          AND WS-TM-LEASE-ID (WS-TMAP-IDX) = WS-CURR-LEASE-ID
008136I             SET WS-LINK-FOUND TO TRUE
008136J     END-SEARCH.
008136K     IF WS-LINK-FOUND
008136L         MOVE WS-TM-TENANT-SEQ (WS-TMAP-IDX) TO IR-TENANT-SEQ
008136M     END-IF.
008137 617-EXIT.
008138     EXIT.
008139*
008150 615-DECODE-INVOICE-CODES.
008160     IF LI-RECEIVABLE-KIND = 'VU'
008170         MOVE 1 TO WS-RECV-TYPE-CODE
008180     ELSE
008190         IF LI-RECEIVABLE-KIND = 'KO'
008200             MOVE 2 TO WS-RECV-TYPE-CODE
008210         ELSE
008220             MOVE 0 TO WS-RECV-TYPE-CODE
008230         END-IF
008240     END-IF.
008250     EVALUATE LI-STATE
008260         WHEN 'H' MOVE 'R' TO WS-INV-STATE-CHAR
008270         WHEN 'A' MOVE 'O' TO WS-INV-STATE-CHAR
008280         WHEN 'S' MOVE 'P' TO WS-INV-STATE-CHAR
008290         WHEN OTHER MOVE 'O' TO WS-INV-STATE-CHAR
008300     END-EVALUATE.
008310     EVALUATE LI-TYPE
008320         WHEN 'V' MOVE 'C' TO WS-INV-TYPE-CHAR
008330         WHEN 'H' MOVE 'N' TO WS-INV-TYPE-CHAR
008340         WHEN OTHER MOVE 'C' TO WS-INV-TYPE-CHAR
008350     END-EVALUATE.
008360 615-EXIT.
008370     EXIT.
008380*
008390*    620 - DEFAULTS THE INVOICE PERIOD FROM THE LEASE DATES AND
008400*    REWRITES THE PERIOD-END YEAR TO THE PERIOD-START YEAR WHEN
008410*    THEY DISAGREE, PER CR 00288 - THE LASKE EXPORT REQUEST        CH00288
008415*    LE-204 (SEE LOG) - ADDED 05/05/1996.                         CH00288
008420 620-DEFAULT-INVOICE-PERIOD.
008430     MOVE LI-PERIOD-START TO WS-PERIOD-START.
008440     IF WS-PERIOD-START = ZERO
008450         MOVE LEASE-START-DATE TO WS-PERIOD-START
008460     END-IF.
008470     MOVE LI-PERIOD-END TO WS-PERIOD-END.
008480     IF WS-PERIOD-END = ZERO
008490         MOVE LEASE-END-DATE TO WS-PERIOD-END
008500         IF WS-PERIOD-END = ZERO
008510             MOVE WS-PERIOD-START TO WS-PERIOD-END
008520         END-IF
008530     END-IF.
008540     IF WS-YE-YEAR NOT = WS-YS-YEAR
008550         MOVE WS-YS-YEAR TO WS-YE-YEAR
008560     END-IF.
008570 620-EXIT.
008580     EXIT.
008590*
008600*---------------------------------------------------------------
008610*    700-SERIES - FILE OPEN/READ/CLOSE AND TABLE LOAD PARAGRAPHS
008620*---------------------------------------------------------------
008630 700-OPEN-FILES.
008640     OPEN INPUT  LG-LEASE-FILE LG-ROLE-FILE LG-CRENT-FILE
008650                 LG-DUEDT-FILE LG-ADJ-FILE LG-INVC-FILE.
008660     OPEN OUTPUT LSE-MASTER-FILE CONTACT-FILE TENANT-FILE
008670                 RENT-FILE CRENT-FILE DUEDATE-FILE ADJUST-FILE
008680                 LUA-INVOICE-FILE LUA-ROW-FILE LOG-FILE.
008690 700-EXIT.
008700     EXIT.
008710*
008720 710-READ-LEASE-FILE.
008730     READ LG-LEASE-FILE
008740         AT END MOVE 'Y' TO WS-LEASE-EOF
008750     END-READ.
008760 710-EXIT.
008770     EXIT.
008780*
008790 720-READ-ROLE-FILE.
008800     READ LG-ROLE-FILE
008810         AT END MOVE 'Y' TO WS-ROLE-EOF
008820                MOVE HIGH-VALUES TO LR-LEASE-ID
008830     END-READ.
008840 720-EXIT.
008850     EXIT.
008860*
008870 730-READ-CRENT-FILE.
008880     READ LG-CRENT-FILE
008890         AT END MOVE 'Y' TO WS-CRENT-EOF
008900                MOVE HIGH-VALUES TO LC-LEASE-ID
008910     END-READ.
008920 730-EXIT.
008930     EXIT.
008940*
008950 740-READ-DUEDT-FILE.
008960     READ LG-DUEDT-FILE
008970         AT END MOVE 'Y' TO WS-DUEDT-EOF
008980                MOVE HIGH-VALUES TO LD-LEASE-ID
008990     END-READ.
009000 740-EXIT.
009010     EXIT.
009020*
009030 750-READ-ADJ-FILE.
009040     READ LG-ADJ-FILE
009050         AT END MOVE 'Y' TO WS-ADJ-EOF
009060                MOVE HIGH-VALUES TO LA-LEASE-ID
009070     END-READ.
009080 750-EXIT.
009090     EXIT.
009100*
009110 760-READ-INVC-FILE.
009120     READ LG-INVC-FILE
009130         AT END MOVE 'Y' TO WS-INVC-EOF
009140                MOVE HIGH-VALUES TO LI-LEASE-ID
009150     END-READ.
009160 760-EXIT.
009170     EXIT.
009180*
009190*    770 - LOADS THE NOTICE-PERIOD CODE TO INTERNAL ID TABLE.
009200 770-LOAD-NOTICE-TABLE.
009210     MOVE '01' TO WS-NOTICE-CODE (1).  MOVE 03 TO WS-NOTICE-ID (1).
009220     MOVE '02' TO WS-NOTICE-CODE (2).  MOVE 07 TO WS-NOTICE-ID (2).
009230     MOVE '03' TO WS-NOTICE-CODE (3).  MOVE 08 TO WS-NOTICE-ID (3).
009240     MOVE '04' TO WS-NOTICE-CODE (4).  MOVE 09 TO WS-NOTICE-ID (4).
009250     MOVE '05' TO WS-NOTICE-CODE (5).  MOVE 10 TO WS-NOTICE-ID (5).
009260     MOVE '06' TO WS-NOTICE-CODE (6).  MOVE 13 TO WS-NOTICE-ID (6).
009270     MOVE '07' TO WS-NOTICE-CODE (7).  MOVE 14 TO WS-NOTICE-ID (7).
009280     MOVE '08' TO WS-NOTICE-CODE (8).  MOVE 12 TO WS-NOTICE-ID (8).
009290     MOVE '09' TO WS-NOTICE-CODE (9).  MOVE 15 TO WS-NOTICE-ID (9).
009300     MOVE '10' TO WS-NOTICE-CODE (10). MOVE 16 TO WS-NOTICE-ID (10).
009310     MOVE '11' TO WS-NOTICE-CODE (11). MOVE 02 TO WS-NOTICE-ID (11).
009320     MOVE '12' TO WS-NOTICE-CODE (12). MOVE 04 TO WS-NOTICE-ID (12).
009330     MOVE '13' TO WS-NOTICE-CODE (13). MOVE 01 TO WS-NOTICE-ID (13).
009340     MOVE '14' TO WS-NOTICE-CODE (14). MOVE 06 TO WS-NOTICE-ID (14).
009350     MOVE '15' TO WS-NOTICE-CODE (15). MOVE 11 TO WS-NOTICE-ID (15).
009360     MOVE '16' TO WS-NOTICE-CODE (16). MOVE 05 TO WS-NOTICE-ID (16).
009370 770-EXIT.
009380     EXIT.
009385*
009386*    771 - LOADS THE VALID INDEKSITUNNUS SUBSET (SEE WS-INDEX-
009387*    CODE-TABLE REMARKS ABOVE).
009388 771-LOAD-INDEX-CODE-TABLE.
009389     MOVE '01' TO WS-IX-CODE (1).
009390     MOVE '02' TO WS-IX-CODE (2).
009391     MOVE '05' TO WS-IX-CODE (3).
009392     MOVE '10' TO WS-IX-CODE (4).
009393     MOVE '15' TO WS-IX-CODE (5).
009394     MOVE '20' TO WS-IX-CODE (6).
009395     MOVE '50' TO WS-IX-CODE (7).
009396     MOVE '90' TO WS-IX-CODE (8).
009397     MOVE '95' TO WS-IX-CODE (9).
009398     MOVE '99' TO WS-IX-CODE (10).
009399 771-EXIT.
009400     EXIT.
009401*
009402*    780/785 - LOADS THE EIGHT FIXED DUE-DATE PATTERNS, IN THE
009410*    ORDER START-OF-MONTH THEN MIDDLE-OF-MONTH FOR EACH FREQUENCY.
009420 780-LOAD-DUE-PATTERNS.
009430     MOVE 1 TO WS-DP-PER-YEAR (1). MOVE 1 TO WS-DP-DATE-COUNT (1).
009440     MOVE 2 TO WS-DP-DAY (1,1).    MOVE 1 TO WS-DP-MONTH (1,1).
009450     MOVE 1 TO WS-DP-PER-YEAR (2). MOVE 1 TO WS-DP-DATE-COUNT (2).
009460     MOVE 30 TO WS-DP-DAY (2,1).   MOVE 6 TO WS-DP-MONTH (2,1).
009470     MOVE 2 TO WS-DP-PER-YEAR (3). MOVE 2 TO WS-DP-DATE-COUNT (3).
009480     MOVE 2 TO WS-DP-DAY (3,1).    MOVE 1 TO WS-DP-MONTH (3,1).
009490     MOVE 1 TO WS-DP-DAY (3,2).    MOVE 7 TO WS-DP-MONTH (3,2).
009500     MOVE 2 TO WS-DP-PER-YEAR (4). MOVE 2 TO WS-DP-DATE-COUNT (4).
009510     MOVE 31 TO WS-DP-DAY (4,1).   MOVE 3 TO WS-DP-MONTH (4,1).
009520     MOVE 30 TO WS-DP-DAY (4,2).   MOVE 9 TO WS-DP-MONTH (4,2).
009530     MOVE 4 TO WS-DP-PER-YEAR (5). MOVE 4 TO WS-DP-DATE-COUNT (5).
009540     MOVE 2 TO WS-DP-DAY (5,1).    MOVE 1  TO WS-DP-MONTH (5,1).
009550     MOVE 1 TO WS-DP-DAY (5,2).    MOVE 4  TO WS-DP-MONTH (5,2).
009560     MOVE 1 TO WS-DP-DAY (5,3).    MOVE 7  TO WS-DP-MONTH (5,3).
009570     MOVE 1 TO WS-DP-DAY (5,4).    MOVE 10 TO WS-DP-MONTH (5,4).
009580     MOVE 4 TO WS-DP-PER-YEAR (6). MOVE 4 TO WS-DP-DATE-COUNT (6).
009590     MOVE 1  TO WS-DP-DAY (6,1).   MOVE 3  TO WS-DP-MONTH (6,1).
009600     MOVE 15 TO WS-DP-DAY (6,2).   MOVE 4  TO WS-DP-MONTH (6,2).
009610     MOVE 15 TO WS-DP-DAY (6,3).   MOVE 7  TO WS-DP-MONTH (6,3).
009620     MOVE 15 TO WS-DP-DAY (6,4).   MOVE 10 TO WS-DP-MONTH (6,4).
009630     MOVE 12 TO WS-DP-PER-YEAR (7). MOVE 12 TO WS-DP-DATE-COUNT (7).
009640     MOVE 7 TO WS-PATTERN-IDX-TEMP.
009650     MOVE 1 TO WS-PATTERN-DAY-TEMP.
009660     PERFORM 785-BUILD-MONTHLY-PATTERN THRU 785-EXIT
009670         VARYING WS-SUB FROM 1 BY 1 UNTIL WS-SUB > 12.
009680     MOVE 12 TO WS-DP-PER-YEAR (8). MOVE 12 TO WS-DP-DATE-COUNT (8).
009690     MOVE 8  TO WS-PATTERN-IDX-TEMP.
009700     MOVE 15 TO WS-PATTERN-DAY-TEMP.
009710     PERFORM 785-BUILD-MONTHLY-PATTERN THRU 785-EXIT
009720         VARYING WS-SUB FROM 1 BY 1 UNTIL WS-SUB > 12.
009730 780-EXIT.
009740     EXIT.
009750*
009760 785-BUILD-MONTHLY-PATTERN.
009770     MOVE WS-PATTERN-DAY-TEMP
009780         TO WS-DP-DAY (WS-PATTERN-IDX-TEMP, WS-SUB).
009790     MOVE WS-SUB TO WS-DP-MONTH (WS-PATTERN-IDX-TEMP, WS-SUB).
009800 785-EXIT.
009810     EXIT.
009815*
009816*    781 - CR 00477.  SEEDS THE LEASE-TYPE-TO-DUE-DATE-POSITION
009817*    TABLE CHECKED BY 320-MATCH-DUE-PATTERN.  CODES NOT LISTED
009818*    HERE FALL THROUGH TO THE START-OF-MONTH DEFAULT.
009819 781-LOAD-TYPE-POSITIONS.
009820     MOVE SPACES TO WS-TYPE-POSITION-TABLE.
009821     MOVE 'A1'   TO WS-TP-TYPE-CODE (1).
009822     MOVE 'S'    TO WS-TP-POSITION  (1).
009823     MOVE 'A2'   TO WS-TP-TYPE-CODE (2).
009824     MOVE 'S'    TO WS-TP-POSITION  (2).
009825     MOVE 'S0'   TO WS-TP-TYPE-CODE (3).
009826     MOVE 'M'    TO WS-TP-POSITION  (3).
009827     MOVE 'MA'   TO WS-TP-TYPE-CODE (4).
009828     MOVE 'S'    TO WS-TP-POSITION  (4).
009829     MOVE 'MU'   TO WS-TP-TYPE-CODE (5).
009830     MOVE 'M'    TO WS-TP-POSITION  (5).
009831 781-EXIT.
009832     EXIT.
009833*
009834*    790 - WRITES THE SHARED UNKNOWN CONTACT FOR CUSTOMER 0000000
009840*    AND SEEDS IT AS THE FIRST CACHE ENTRY.
009850 790-WRITE-UNKNOWN-CONTACT.
009860     MOVE ZERO      TO CT-CUSTOMER-NO.
009870     MOVE 'O'       TO CT-TYPE.
009880     MOVE 'UNKNOWN' TO CT-NAME.
009890     MOVE SPACES    TO CT-ADDRESS CT-POSTAL-CODE CT-BUSINESS-ID.
009900     WRITE CT-CONTACT-RECORD.
009910     ADD 1 TO WS-CONTACT-CACHE-COUNT.
009920     SET WS-CONT-IDX TO WS-CONTACT-CACHE-COUNT.
009930     MOVE ZERO TO WS-CC-CUSTOMER-NO (WS-CONT-IDX).
009940 790-EXIT.
009950     EXIT.
009960*
009970 900-CLOSE-FILES.
009980     CLOSE LG-LEASE-FILE LG-ROLE-FILE LG-CRENT-FILE LG-DUEDT-FILE
009990           LG-ADJ-FILE LG-INVC-FILE LSE-MASTER-FILE CONTACT-FILE
010000           TENANT-FILE RENT-FILE CRENT-FILE DUEDATE-FILE
010010           ADJUST-FILE LUA-INVOICE-FILE LUA-ROW-FILE LOG-FILE.
010020 900-EXIT.
010030     EXIT.
010040*
010050*---------------------------------------------------------------
010060*    950-WRITE-CONTROL-TOTALS  (U1 CONTROL TOTALS)
010070*---------------------------------------------------------------
010080 950-WRITE-CONTROL-TOTALS.
010090     MOVE WS-LEASES-PROCESSED TO WS-EDIT-LEASES.
010100     STRING 'CONTROL TOTALS - LEASES PROCESSED: ' WS-EDIT-LEASES
010110         DELIMITED BY SIZE INTO LOG-RECORD.
010120     WRITE LOG-RECORD.
010130     MOVE WS-CONTACTS-CREATED TO WS-EDIT-CONTACTS-C.
010140     MOVE WS-CONTACTS-REUSED  TO WS-EDIT-CONTACTS-R.
010150     STRING 'CONTACTS CREATED: ' WS-EDIT-CONTACTS-C
010160            ' CONTACTS REUSED: ' WS-EDIT-CONTACTS-R
010170         DELIMITED BY SIZE INTO LOG-RECORD.
010180     WRITE LOG-RECORD.
010190     MOVE WS-TENANTS-CREATED TO WS-EDIT-TENANTS.
010200     STRING 'TENANTS CREATED: ' WS-EDIT-TENANTS
010210         DELIMITED BY SIZE INTO LOG-RECORD.
010220     WRITE LOG-RECORD.
010230     MOVE WS-INVOICES-WRITTEN  TO WS-EDIT-INVOICES-WR.
010240     MOVE WS-TOTAL-PRINCIPAL   TO WS-EDIT-PRINCIPAL.
010250     MOVE WS-TOTAL-OUTSTANDING TO WS-EDIT-OUTSTANDING.
010260     STRING 'INVOICES WRITTEN: ' WS-EDIT-INVOICES-WR
010270            ' TOTAL PRINCIPAL: ' WS-EDIT-PRINCIPAL
010280            ' TOTAL OUTSTANDING: ' WS-EDIT-OUTSTANDING
010290         DELIMITED BY SIZE INTO LOG-RECORD.
010300     WRITE LOG-RECORD.
010310 950-EXIT.
010320     EXIT.
