000100*****************************************************************
000200* ADJREC   -  RENT ADJUSTMENT RECORD, OUTPUT OF LGIMPORT
000300*              KIND 1=DISCOUNT 2=INCREASE, AMT-TYPE 1=MONEY/YR
000400*              2=PERCENT/YR
000500*****************************************************************
000600 01  AJ-ADJUSTMENT-RECORD.
000700     05  AJ-LEASE-ID             PIC X(12).
000800     05  AJ-KIND                 PIC 9(1).
000900     05  AJ-AMOUNT-TYPE          PIC 9(1).
001000     05  AJ-AMOUNT-MONEY         PIC S9(9)V99 COMP-3.
001100     05  AJ-AMOUNT-PCT           PIC S9(3)V99 COMP-3.
001200     05  AJ-INTENDED-USE         PIC 9(3).
001300     05  AJ-START-DATE           PIC 9(8).
001400     05  AJ-END-DATE             PIC 9(8).
001500     05  FILLER                  PIC X(15).
