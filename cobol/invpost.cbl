000010*****************************************************************
000020 IDENTIFICATION DIVISION.
000030*---------------------------------------------------------------
000040 PROGRAM-ID.    INVPOST.
000050 AUTHOR.        J SAYLES.
000060 INSTALLATION.  LAND USE AND CITY STRUCTURE DIVISION.
000070 DATE-WRITTEN.  04/09/1991.
000080 DATE-COMPILED. 04/09/1991.
000090 SECURITY.      NON-CONFIDENTIAL.
000100*****************************************************************
000110*   MODULE NAME = INVPOST
000120*
000130*   DESCRIPTIVE NAME = LAND USE AGREEMENT INVOICE POSTING RUN
000140*
000150*   FUNCTION =  APPLIES THE 30/360 RENT INCREASE TO EVERY ROW OF
000160*               EVERY LUA INVOICE, NETS PAYMENTS AND CREDIT-NOTE
000170*               ROWS AGAINST EACH CHARGE INVOICE, RECOMPUTES THE
000180*               OUTSTANDING BALANCE AND POSTS THE NEW STATE.
000190*               TWO PASSES ARE MADE OVER THE SORTED INVOICE, ROW
000200*               AND PAYMENT FILES - THE FIRST BUILDS THE IN-
000210*               MEMORY TOTALS TABLE SO THAT CREDIT NOTES (WHICH
000220*               CAN POINT BACK TO ANY EARLIER INVOICE NUMBER)
000230*               CAN BE NETTED BEFORE THE SECOND PASS WRITES THE
000240*               UPDATED INVOICE AND ROW GENERATIONS.
000250*
000260*      DEPENDENCIES = NONE.
000270*
000280*      INPUT = LUAINVC, LUAROW, LUAPAY (OLD GENERATION).
000290*      OUTPUT = LUAINVN, LUAROWN (NEW GENERATION), POSTRPT.
000300*
000310*   CHANGE LOG
000320*   ----------
000330*   04/09/1991 JS  00000 INITIAL VERSION.
000340*   19/02/1993 JS  00084 CREDIT-NOTE NETTING PASS ADDED - A
000350*                        CREDIT NOTE MAY POINT TO ANY EARLIER
000360*                        INVOICE NUMBER, NOT JUST THE PRIOR ONE.
000370*   14/08/1998 KTL 00151 Y2K REVIEW - 30/360 DAY COUNT ALREADY
000380*                        USES 4-DIGIT YEARS, NO CHANGE REQUIRED.
000390*   22/01/2002 PAH 00196 REFUNDED STATE NOW TAKES PRECEDENCE
000400*                        OVER PAID PER BILLING OFFICE REQUEST.
000410*   10/07/2005 MSV 00233 POSTING REPORT TRAILER NOW SHOWS PAID
000420*                        AND REFUNDED COUNTS SEPARATELY.
000421*   09/06/2006 DLK 00477 NEW ROW GENERATION NOW CARRIES THE
000422*                        TENANT LINK FORWARD FROM THE OLD
000423*                        GENERATION - WAS DROPPED ON REWRITE.
000430*****************************************************************
000440 ENVIRONMENT DIVISION.
000450*---------------------------------------------------------------
000460 CONFIGURATION SECTION.
000470 SOURCE-COMPUTER. IBM-370.
000480 OBJECT-COMPUTER. IBM-370.
000490 SPECIAL-NAMES.
000500     C01 IS TOP-OF-FORM.
000510 INPUT-OUTPUT SECTION.
000520 FILE-CONTROL.
000530     SELECT LUA-INVOICE-FILE   ASSIGN TO LUAINVC
000540         ORGANIZATION IS SEQUENTIAL
000550         FILE STATUS  IS WS-INVC-STATUS.
000560     SELECT LUA-ROW-FILE       ASSIGN TO LUAROW
000570         ORGANIZATION IS SEQUENTIAL
000580         FILE STATUS  IS WS-ROW-STATUS.
000590     SELECT LUA-PAYMENT-FILE   ASSIGN TO LUAPAY
000600         ORGANIZATION IS SEQUENTIAL
000610         FILE STATUS  IS WS-PAY-STATUS.
000620     SELECT LUA-INVOICE-OUT    ASSIGN TO LUAINVN
000630         ORGANIZATION IS SEQUENTIAL
000640         FILE STATUS  IS WS-INVO-STATUS.
000650     SELECT LUA-ROW-OUT        ASSIGN TO LUAROWN
000660         ORGANIZATION IS SEQUENTIAL
000670         FILE STATUS  IS WS-ROWO-STATUS.
000680     SELECT POSTING-REPORT     ASSIGN TO POSTRPT
000690         ORGANIZATION IS LINE SEQUENTIAL
000700         FILE STATUS  IS WS-RPT-STATUS.
000710*****************************************************************
000720 DATA DIVISION.
000730*---------------------------------------------------------------
000740 FILE SECTION.
000750 FD  LUA-INVOICE-FILE
000760     RECORDING MODE IS F.
000770 COPY LUAINVC.
000780 FD  LUA-ROW-FILE
000790     RECORDING MODE IS F.
000800 COPY LUAROW.
000810 FD  LUA-PAYMENT-FILE
000820     RECORDING MODE IS F.
000830 COPY LUAPAY.
000840 FD  LUA-INVOICE-OUT
000850     RECORDING MODE IS F.
000860 01  IVO-INVOICE-RECORD.
000870     05  IVO-NUMBER              PIC 9(8).
000880     05  IVO-AGREEMENT-ID        PIC 9(7).
000890     05  IVO-CREDITED-INVOICE    PIC 9(8).
000900     05  IVO-TYPE                PIC X(1).
000910     05  IVO-STATE               PIC X(1).
000920     05  IVO-DUE-DATE            PIC 9(8).
000930     05  IVO-BILLED-AMOUNT       PIC S9(8)V99 COMP-3.
000940     05  IVO-TOTAL-AMOUNT        PIC S9(8)V99 COMP-3.
000950     05  IVO-OUTSTANDING         PIC S9(8)V99 COMP-3.
000960     05  FILLER                  PIC X(15).
000970 FD  LUA-ROW-OUT
000980     RECORDING MODE IS F.
000990 01  IRO-INVOICE-ROW-RECORD.
001000     05  IRO-INVOICE-NUMBER      PIC 9(8).
001010     05  IRO-RECEIVABLE-TYPE     PIC 9(3).
001020     05  IRO-COMPENSATION-AMT    PIC S9(10)V99 COMP-3.
001030     05  IRO-INCREASE-PCT        PIC S9(3)V99 COMP-3.
001040     05  IRO-SIGN-DATE           PIC 9(8).
001050     05  IRO-LAWFULNESS-DATE     PIC 9(8).
001060     05  IRO-AMOUNT              PIC S9(8)V99 COMP-3.
001065     05  IRO-TENANT-SEQ          PIC 9(2).
001070     05  FILLER                  PIC X(13).
001080 FD  POSTING-REPORT.
001090 01  RPT-RECORD                  PIC X(132).
001100*****************************************************************
001110 WORKING-STORAGE SECTION.
001120*---------------------------------------------------------------
001130 01  WS-FILE-STATUSES.
001140     05  WS-INVC-STATUS           PIC X(2) VALUE SPACES.
001150     05  WS-ROW-STATUS            PIC X(2) VALUE SPACES.
001160     05  WS-PAY-STATUS            PIC X(2) VALUE SPACES.
001170     05  WS-INVO-STATUS           PIC X(2) VALUE SPACES.
001180     05  WS-ROWO-STATUS           PIC X(2) VALUE SPACES.
001190     05  WS-RPT-STATUS            PIC X(2) VALUE SPACES.
001200     05  FILLER                   PIC X(8).
001210*    END-OF-FILE SWITCHES - ONE PER SORTED INPUT, CARRIED AS
001211*    STANDALONE SWITCHES PER SHOP CONVENTION (NOT GROUPED).
001212 77  WS-INVC-EOF                  PIC X(1) VALUE 'N'.
001213 77  WS-ROW-EOF                   PIC X(1) VALUE 'N'.
001214 77  WS-PAY-EOF                   PIC X(1) VALUE 'N'.
001260*
001270*---------------------------------------------------------------
001280*    IN-MEMORY INVOICE TOTALS TABLE - BUILT ON THE FIRST PASS,
001290*    HELD IN THE SAME ASCENDING INVOICE-NUMBER ORDER AS THE
001300*    SORTED INPUT FILES SO THE SECOND PASS CAN WALK IT IN STEP
001310*    WITHOUT A SEARCH, AND SEARCHED BY THE CREDIT-NETTING PASS.
001320*---------------------------------------------------------------
001330 01  WS-INVOICE-TOTALS.
001340     05  WS-AGG-COUNT             PIC 9(4)  COMP VALUE 0.
001350     05  WS-AGG-ENTRY OCCURS 3000 TIMES
001360                      INDEXED BY WS-AGG-IDX WS-AGG-IDX2.
001370         10  WS-AGG-INVOICE-NO    PIC 9(8).
001380         10  WS-AGG-TYPE          PIC X(1).
001390         10  WS-AGG-CREDITED-INV  PIC 9(8).
001400         10  WS-AGG-BILLED-SUM    PIC S9(9)V99 COMP-3.
001410         10  WS-AGG-PAYMENT-SUM   PIC S9(9)V99 COMP-3.
001420         10  WS-AGG-CREDITED-SUM  PIC S9(9)V99 COMP-3.
001430*
001440*---------------------------------------------------------------
001450*    30/360 DAY-COUNT AND ROW-INCREASE WORK AREA
001460*---------------------------------------------------------------
001470 01  WS-ROW-WORK.
001480     05  WS-DAYS                  PIC S9(5)    COMP-3 VALUE 0.
001490     05  WS-ROW-AMOUNT            PIC S9(8)V99 COMP-3 VALUE 0.
001500     05  WS-SIGN-DATE-WORK        PIC 9(8)     VALUE 0.
001510     05  WS-SIGN-DATE-PARTS REDEFINES WS-SIGN-DATE-WORK.
001520         10  WS-SD-YEAR           PIC 9(4).
001530         10  WS-SD-MONTH          PIC 9(2).
001540         10  WS-SD-DAY            PIC 9(2).
001550     05  WS-LAWFUL-DATE-WORK      PIC 9(8)     VALUE 0.
001560     05  WS-LAWFUL-DATE-PARTS REDEFINES WS-LAWFUL-DATE-WORK.
001570         10  WS-LD-YEAR           PIC 9(4).
001580         10  WS-LD-MONTH          PIC 9(2).
001590         10  WS-LD-DAY            PIC 9(2).
001600     05  WS-D1                    PIC 9(2)  COMP VALUE 0.
001605     05  WS-D2                    PIC 9(2)  COMP VALUE 0.
001606     05  WS-DUE-DATE-WORK         PIC 9(8)     VALUE 0.
001607     05  WS-DUE-DATE-PARTS REDEFINES WS-DUE-DATE-WORK.
001608         10  WS-DD-YEAR           PIC 9(4).
001609         10  WS-DD-MONTH          PIC 9(2).
001611         10  WS-DD-DAY            PIC 9(2).
001620     05  FILLER                   PIC X(6).
001630*
001640*---------------------------------------------------------------
001650*    CURRENT INVOICE WORK AREA FOR THE SECOND (WRITING) PASS
001660*---------------------------------------------------------------
001670 01  WS-CURRENT-INVOICE.
001680     05  WS-CURR-INVOICE-NO       PIC 9(8)  VALUE 0.
001690     05  WS-OLD-STATE-CHAR        PIC X(1)  VALUE SPACE.
001700     05  WS-BILLED-AMT            PIC S9(9)V99 COMP-3 VALUE 0.
001710     05  WS-PAYMENT-AMT           PIC S9(9)V99 COMP-3 VALUE 0.
001720     05  WS-CREDITED-AMT          PIC S9(9)V99 COMP-3 VALUE 0.
001730     05  WS-OUTSTANDING-AMT       PIC S9(9)V99 COMP-3 VALUE 0.
001740     05  FILLER                   PIC X(6).
001750*
001760*---------------------------------------------------------------
001770*    CONTROL TOTALS AND REPORT EDIT FIELDS
001780*---------------------------------------------------------------
001790 01  WS-CONTROL-TOTALS.
001800     05  WS-INVOICES-POSTED       PIC 9(7)  COMP-3 VALUE 0.
001810     05  WS-TOTAL-BILLED          PIC S9(11)V99 COMP-3 VALUE 0.
001820     05  WS-TOTAL-PAYMENTS        PIC S9(11)V99 COMP-3 VALUE 0.
001830     05  WS-TOTAL-CREDITED        PIC S9(11)V99 COMP-3 VALUE 0.
001840     05  WS-COUNT-PAID            PIC 9(7)  COMP-3 VALUE 0.
001850     05  WS-COUNT-REFUNDED        PIC 9(7)  COMP-3 VALUE 0.
001860     05  FILLER                   PIC X(8).
001870 01  WS-REPORT-EDIT-FIELDS.
001880     05  WS-EDIT-INVOICE-NO       PIC Z(7)9.
001890     05  WS-EDIT-BILLED           PIC Z(7)9.99-.
001900     05  WS-EDIT-PAYMENTS         PIC Z(7)9.99-.
001910     05  WS-EDIT-CREDITED         PIC Z(7)9.99-.
001920     05  WS-EDIT-OUTSTANDING      PIC Z(7)9.99-.
001930     05  WS-EDIT-POSTED           PIC Z(6)9.
001940     05  WS-EDIT-TOT-BILLED       PIC Z(9)9.99-.
001950     05  WS-EDIT-TOT-PAYMENTS     PIC Z(9)9.99-.
001960     05  WS-EDIT-TOT-CREDITED     PIC Z(9)9.99-.
001970     05  WS-EDIT-PAID-CNT         PIC Z(6)9.
001980     05  WS-EDIT-REFUNDED-CNT     PIC Z(6)9.
001985     05  WS-EDIT-DUE-YEAR         PIC 9(4).
001990     05  FILLER                   PIC X(6).
002000*
002010 LINKAGE SECTION.
002020*---------------------------------------------------------------
002030*    NONE - INVPOST IS THE TOP-LEVEL RUN UNIT
002040*
002050*****************************************************************
002060 PROCEDURE DIVISION.
002070*****************************************************************
002080 000-SETUP-RTN.
002090     PERFORM 800-OPEN-PASS-ONE-FILES THRU 800-EXIT.
002100     PERFORM 710-READ-INVOICE-IN  THRU 710-EXIT.
002110     PERFORM 730-READ-ROW-IN      THRU 730-EXIT.
002120     PERFORM 740-READ-PAYMENT-IN  THRU 740-EXIT.
002130     PERFORM 700-PRELOAD-ONE-AGGREGATE THRU 700-EXIT
002140             UNTIL WS-INVC-EOF = 'Y'.
002150     PERFORM 705-NET-CREDITS-PASS THRU 705-EXIT.
002160     PERFORM 810-CLOSE-PASS-ONE-FILES THRU 810-EXIT.
002170     PERFORM 820-OPEN-PASS-TWO-FILES THRU 820-EXIT.
002180     PERFORM 710-READ-INVOICE-IN  THRU 710-EXIT.
002190     PERFORM 730-READ-ROW-IN      THRU 730-EXIT.
002200     MOVE ZERO TO WS-AGG-IDX.
002210     PERFORM 100-PROCESS-INVOICE THRU 100-EXIT
002220             UNTIL WS-INVC-EOF = 'Y'.
002230     PERFORM 950-WRITE-CONTROL-TOTALS THRU 950-EXIT.
002240     PERFORM 900-CLOSE-FILES THRU 900-EXIT.
002250     GOBACK.
002260*
002270*---------------------------------------------------------------
002280*    700/710/715/718 - FIRST PASS: BUILD THE TOTALS TABLE BY
002290*    MATCH-MERGING THE INVOICE, ROW AND PAYMENT FILES (ALL
002300*    SORTED BY INVOICE NUMBER) AGAINST THE DRIVING INVOICE FILE.
002310*---------------------------------------------------------------
002320 700-PRELOAD-ONE-AGGREGATE.
002330     IF WS-AGG-COUNT < 3000
002340         ADD 1 TO WS-AGG-COUNT
002350         SET WS-AGG-IDX TO WS-AGG-COUNT
002360         MOVE IV-NUMBER           TO WS-AGG-INVOICE-NO (WS-AGG-IDX)
002370         MOVE IV-NUMBER           TO WS-CURR-INVOICE-NO
002380         MOVE IV-TYPE             TO WS-AGG-TYPE (WS-AGG-IDX)
002390         MOVE IV-CREDITED-INVOICE TO WS-AGG-CREDITED-INV (WS-AGG-IDX)
002400         MOVE ZERO TO WS-AGG-BILLED-SUM (WS-AGG-IDX)
002410                      WS-AGG-PAYMENT-SUM (WS-AGG-IDX)
002420                      WS-AGG-CREDITED-SUM (WS-AGG-IDX)
002430         PERFORM 715-SUM-ONE-ROW THRU 715-EXIT
002440             UNTIL WS-ROW-EOF = 'Y'
002450                OR IR-INVOICE-NUMBER NOT = WS-CURR-INVOICE-NO
002460         PERFORM 718-SUM-ONE-PAYMENT THRU 718-EXIT
002470             UNTIL WS-PAY-EOF = 'Y'
002480                OR PY-INVOICE-NUMBER NOT = WS-CURR-INVOICE-NO
002490     END-IF.
002500     PERFORM 710-READ-INVOICE-IN THRU 710-EXIT.
002510 700-EXIT.
002520     EXIT.
002530*
002540 715-SUM-ONE-ROW.
002550     PERFORM 200-COMPUTE-ROW-AMOUNT THRU 200-EXIT.
002560     ADD WS-ROW-AMOUNT TO WS-AGG-BILLED-SUM (WS-AGG-IDX).
002570     PERFORM 730-READ-ROW-IN THRU 730-EXIT.
002580 715-EXIT.
002590     EXIT.
002600*
002610 718-SUM-ONE-PAYMENT.
002620     ADD PY-PAID-AMOUNT TO WS-AGG-PAYMENT-SUM (WS-AGG-IDX).
002630     PERFORM 740-READ-PAYMENT-IN THRU 740-EXIT.
002640 718-EXIT.
002650     EXIT.
002660*
002670*---------------------------------------------------------------
002680*    200-COMPUTE-ROW-AMOUNT  (R-360 30/360 DAY-COUNT INCREASE)
002690*    SHARED BY THE FIRST PASS AND THE SECOND (WRITING) PASS -
002700*    OPERATES ON WHATEVER ROW RECORD IS CURRENTLY IN IR-.
002705*    CR 00151 Y2K REVIEW - DATES HERE ALREADY CARRY 4-DIGIT        CH00151
002706*    YEARS, DAY-COUNT MATH BELOW NEEDED NO CHANGE.                 CH00151
002710*---------------------------------------------------------------
002720 200-COMPUTE-ROW-AMOUNT.
002730     IF IR-SIGN-DATE = ZERO OR IR-LAWFULNESS-DATE = ZERO
002740         MOVE IR-COMPENSATION-AMT TO WS-ROW-AMOUNT
002750     ELSE
002760         MOVE IR-SIGN-DATE       TO WS-SIGN-DATE-WORK
002770         MOVE IR-LAWFULNESS-DATE TO WS-LAWFUL-DATE-WORK
002780         MOVE WS-SD-DAY TO WS-D1
002790         MOVE WS-LD-DAY TO WS-D2
002800         IF WS-D1 = 31
002810             MOVE 30 TO WS-D1
002820         END-IF
002830         IF WS-D2 = 31
002840             MOVE 30 TO WS-D2
002850         END-IF
002860         COMPUTE WS-DAYS = (WS-LD-YEAR - WS-SD-YEAR) * 360
002870                         + (WS-LD-MONTH - WS-SD-MONTH) * 30
002880                         + (WS-D2 - WS-D1)
002890         IF WS-DAYS < 0
002900             MOVE 0 TO WS-DAYS
002910         END-IF
002920         COMPUTE WS-ROW-AMOUNT ROUNDED =
002930             IR-COMPENSATION-AMT *
002940             (1 + (IR-INCREASE-PCT / 100) * (WS-DAYS / 360))
002950     END-IF.
002960 200-EXIT.
002970     EXIT.
002980*
002990*---------------------------------------------------------------
003000*    705/707 - NETS EVERY CREDIT-NOTE'S ROW TOTAL AGAINST THE
003010*    TARGET INVOICE IT CREDITS, WHEREVER THAT INVOICE FALLS IN
003020*    THE TABLE.  PASS ADDED PER CR 00084.                        CH00084
003030*---------------------------------------------------------------
003040 705-NET-CREDITS-PASS.                                           CH00084
003050     PERFORM 707-NET-ONE-CREDIT THRU 707-EXIT
003060         VARYING WS-AGG-IDX FROM 1 BY 1
003070         UNTIL WS-AGG-IDX > WS-AGG-COUNT.
003080 705-EXIT.
003090     EXIT.
003100*
003110 707-NET-ONE-CREDIT.
003120     IF WS-AGG-TYPE (WS-AGG-IDX) = 'N'
003130    AND WS-AGG-CREDITED-INV (WS-AGG-IDX) NOT = ZERO
003140         SET WS-AGG-IDX2 TO 1
003150         SEARCH WS-AGG-ENTRY VARYING WS-AGG-IDX2
003160             AT END CONTINUE
003170             WHEN WS-AGG-INVOICE-NO (WS-AGG-IDX2) =
003180                       WS-AGG-CREDITED-INV (WS-AGG-IDX)
003190                 ADD WS-AGG-BILLED-SUM (WS-AGG-IDX)
003200                     TO WS-AGG-CREDITED-SUM (WS-AGG-IDX2)
003210         END-SEARCH
003220     END-IF.
003230 707-EXIT.
003240     EXIT.
003250*
003260*---------------------------------------------------------------
003270*    100-SERIES - SECOND PASS: WRITE THE UPDATED INVOICE AND
003280*    ROW GENERATIONS AND THE POSTING REPORT LINE.
003290*---------------------------------------------------------------
003300 100-PROCESS-INVOICE.
003310     ADD 1 TO WS-AGG-IDX.
003320     MOVE IV-NUMBER TO WS-CURR-INVOICE-NO.
003330     MOVE IV-STATE  TO WS-OLD-STATE-CHAR.
003340     PERFORM 300-ACCUMULATE-INVOICE-TOTALS THRU 300-EXIT.
003350     PERFORM 400-NET-PAYMENTS-CREDITS       THRU 400-EXIT.
003360     PERFORM 500-SET-INVOICE-STATE          THRU 500-EXIT.
003370*
003380     MOVE IV-NUMBER            TO IVO-NUMBER.
003390     MOVE IV-AGREEMENT-ID      TO IVO-AGREEMENT-ID.
003400     MOVE IV-CREDITED-INVOICE  TO IVO-CREDITED-INVOICE.
003410     MOVE IV-TYPE              TO IVO-TYPE.
003420     MOVE IV-STATE             TO IVO-STATE.
003430     MOVE IV-DUE-DATE          TO IVO-DUE-DATE.
003435     MOVE IV-DUE-DATE          TO WS-DUE-DATE-WORK.
003440     MOVE WS-BILLED-AMT        TO IVO-BILLED-AMOUNT.
003450     MOVE WS-BILLED-AMT        TO IVO-TOTAL-AMOUNT.
003460     MOVE WS-OUTSTANDING-AMT   TO IVO-OUTSTANDING.
003470     WRITE IVO-INVOICE-RECORD.
003480*
003490     PERFORM 610-REWRITE-ONE-ROW THRU 610-EXIT
003500         UNTIL WS-ROW-EOF = 'Y'
003510            OR IR-INVOICE-NUMBER NOT = WS-CURR-INVOICE-NO.
003520*
003530     PERFORM 600-WRITE-POSTING-LINE THRU 600-EXIT.
003540     ADD 1 TO WS-INVOICES-POSTED.
003550     PERFORM 710-READ-INVOICE-IN THRU 710-EXIT.
003560 100-EXIT.
003570     EXIT.
003580*
003590 610-REWRITE-ONE-ROW.
003600     PERFORM 200-COMPUTE-ROW-AMOUNT THRU 200-EXIT.
003610     MOVE IR-INVOICE-NUMBER  TO IRO-INVOICE-NUMBER.
003620     MOVE IR-RECEIVABLE-TYPE TO IRO-RECEIVABLE-TYPE.
003630     MOVE IR-COMPENSATION-AMT TO IRO-COMPENSATION-AMT.
003640     MOVE IR-INCREASE-PCT   TO IRO-INCREASE-PCT.
003650     MOVE IR-SIGN-DATE      TO IRO-SIGN-DATE.
003660     MOVE IR-LAWFULNESS-DATE TO IRO-LAWFULNESS-DATE.
003670     MOVE WS-ROW-AMOUNT     TO IRO-AMOUNT.
003675     MOVE IR-TENANT-SEQ     TO IRO-TENANT-SEQ.
003680     WRITE IRO-INVOICE-ROW-RECORD.
003690     PERFORM 730-READ-ROW-IN THRU 730-EXIT.
003700 610-EXIT.
003710     EXIT.
003720*
003730*---------------------------------------------------------------
003740*    300-ACCUMULATE-INVOICE-TOTALS
003750*---------------------------------------------------------------
003760 300-ACCUMULATE-INVOICE-TOTALS.
003770     MOVE WS-AGG-BILLED-SUM   (WS-AGG-IDX) TO WS-BILLED-AMT.
003780     MOVE WS-AGG-PAYMENT-SUM  (WS-AGG-IDX) TO WS-PAYMENT-AMT.
003790     MOVE WS-AGG-CREDITED-SUM (WS-AGG-IDX) TO WS-CREDITED-AMT.
003800     ADD WS-BILLED-AMT    TO WS-TOTAL-BILLED.
003810     ADD WS-PAYMENT-AMT   TO WS-TOTAL-PAYMENTS.
003820     ADD WS-CREDITED-AMT  TO WS-TOTAL-CREDITED.
003830 300-EXIT.
003840     EXIT.
003850*
003860*---------------------------------------------------------------
003870*    400-NET-PAYMENTS-CREDITS  - OUTSTANDING NEVER GOES NEGATIVE
003880*---------------------------------------------------------------
003890 400-NET-PAYMENTS-CREDITS.
003900     COMPUTE WS-OUTSTANDING-AMT =
003910         WS-BILLED-AMT - WS-PAYMENT-AMT - WS-CREDITED-AMT.
003920     IF WS-OUTSTANDING-AMT < 0
003930         MOVE 0 TO WS-OUTSTANDING-AMT
003940     END-IF.
003950 400-EXIT.
003960     EXIT.
003970*
003980*---------------------------------------------------------------
003990*    500-SET-INVOICE-STATE  - REFUNDED TAKES PRECEDENCE OVER
004000*    PAID PER THE 2002 BILLING OFFICE REQUEST (SEE CHANGE LOG).
004010*---------------------------------------------------------------
004020 500-SET-INVOICE-STATE.
004030     IF WS-CREDITED-AMT NOT = ZERO AND WS-CREDITED-AMT >= WS-BILLED-AMT  CH00196
004040         SET IV-STATE-REFUNDED TO TRUE                           CH00196
004050         ADD 1 TO WS-COUNT-REFUNDED
004060     ELSE
004070         IF IV-TYPE-CHARGE AND WS-OUTSTANDING-AMT = ZERO
004080             SET IV-STATE-PAID TO TRUE
004090             ADD 1 TO WS-COUNT-PAID
004100         END-IF
004110     END-IF.
004120 500-EXIT.
004130     EXIT.
004140*
004150*---------------------------------------------------------------
004160*    600-WRITE-POSTING-LINE - TRAILER SPLIT PAID/REFUNDED PER      CH00233
004165*    CR 00233.                                                    CH00233
004170*---------------------------------------------------------------
004180 600-WRITE-POSTING-LINE.
004190     MOVE WS-CURR-INVOICE-NO   TO WS-EDIT-INVOICE-NO.
004200     MOVE WS-BILLED-AMT        TO WS-EDIT-BILLED.
004210     MOVE WS-PAYMENT-AMT       TO WS-EDIT-PAYMENTS.
004220     MOVE WS-CREDITED-AMT      TO WS-EDIT-CREDITED.
004230     MOVE WS-OUTSTANDING-AMT   TO WS-EDIT-OUTSTANDING.
004235     MOVE WS-DD-YEAR           TO WS-EDIT-DUE-YEAR.
004240     STRING 'INV ' WS-EDIT-INVOICE-NO
004250            ' DUE-YR=' WS-EDIT-DUE-YEAR
004255            ' BILLED=' WS-EDIT-BILLED
004260            ' PAID='   WS-EDIT-PAYMENTS
004270            ' CREDITED=' WS-EDIT-CREDITED
004280            ' OUTSTANDING=' WS-EDIT-OUTSTANDING
004290            ' ' WS-OLD-STATE-CHAR '->' IV-STATE
004300         DELIMITED BY SIZE INTO RPT-RECORD.
004310     WRITE RPT-RECORD.
004320 600-EXIT.
004330     EXIT.
004340*
004350*---------------------------------------------------------------
004360*    800-SERIES - FILE OPEN/READ/CLOSE PARAGRAPHS
004370*---------------------------------------------------------------
004380 800-OPEN-PASS-ONE-FILES.
004390     OPEN INPUT LUA-INVOICE-FILE LUA-ROW-FILE LUA-PAYMENT-FILE.
004400 800-EXIT.
004410     EXIT.
004420*
004430 810-CLOSE-PASS-ONE-FILES.
004440     CLOSE LUA-INVOICE-FILE LUA-ROW-FILE LUA-PAYMENT-FILE.
004450     MOVE 'N' TO WS-INVC-EOF WS-ROW-EOF WS-PAY-EOF.
004460 810-EXIT.
004470     EXIT.
004480*
004490 820-OPEN-PASS-TWO-FILES.
004500     OPEN INPUT  LUA-INVOICE-FILE LUA-ROW-FILE.
004510     OPEN OUTPUT LUA-INVOICE-OUT LUA-ROW-OUT POSTING-REPORT.
004520 820-EXIT.
004530     EXIT.
004540*
004550 710-READ-INVOICE-IN.
004560     READ LUA-INVOICE-FILE
004570         AT END MOVE 'Y' TO WS-INVC-EOF
004580     END-READ.
004590 710-EXIT.
004600     EXIT.
004610*
004620 730-READ-ROW-IN.
004630     READ LUA-ROW-FILE
004640         AT END MOVE 'Y' TO WS-ROW-EOF
004650                MOVE HIGH-VALUES TO IR-INVOICE-NUMBER
004660     END-READ.
004670 730-EXIT.
004680     EXIT.
004690*
004700 740-READ-PAYMENT-IN.
004710     READ LUA-PAYMENT-FILE
004720         AT END MOVE 'Y' TO WS-PAY-EOF
004730                MOVE HIGH-VALUES TO PY-INVOICE-NUMBER
004740     END-READ.
004750 740-EXIT.
004760     EXIT.
004770*
004780 900-CLOSE-FILES.
004790     CLOSE LUA-INVOICE-FILE LUA-ROW-FILE LUA-INVOICE-OUT
004800           LUA-ROW-OUT POSTING-REPORT.
004810 900-EXIT.
004820     EXIT.
004830*
004840*---------------------------------------------------------------
004850*    950-WRITE-CONTROL-TOTALS
004860*---------------------------------------------------------------
004870 950-WRITE-CONTROL-TOTALS.
004880     MOVE WS-INVOICES-POSTED TO WS-EDIT-POSTED.
004890     MOVE WS-TOTAL-BILLED    TO WS-EDIT-TOT-BILLED.
004900     MOVE WS-TOTAL-PAYMENTS  TO WS-EDIT-TOT-PAYMENTS.
004910     MOVE WS-TOTAL-CREDITED  TO WS-EDIT-TOT-CREDITED.
004920     MOVE WS-COUNT-PAID      TO WS-EDIT-PAID-CNT.
004930     MOVE WS-COUNT-REFUNDED  TO WS-EDIT-REFUNDED-CNT.
004940     STRING 'CONTROL TOTALS - INVOICES POSTED: ' WS-EDIT-POSTED
004950         DELIMITED BY SIZE INTO RPT-RECORD.
004960     WRITE RPT-RECORD.
004970     STRING 'TOTAL BILLED: ' WS-EDIT-TOT-BILLED
004980            ' TOTAL PAYMENTS: ' WS-EDIT-TOT-PAYMENTS
004990            ' TOTAL CREDITED: ' WS-EDIT-TOT-CREDITED
005000         DELIMITED BY SIZE INTO RPT-RECORD.
005010     WRITE RPT-RECORD.
005020     STRING 'PAID: ' WS-EDIT-PAID-CNT
005030            ' REFUNDED: ' WS-EDIT-REFUNDED-CNT
005040         DELIMITED BY SIZE INTO RPT-RECORD.
005050     WRITE RPT-RECORD.
005060 950-EXIT.
005070     EXIT.
