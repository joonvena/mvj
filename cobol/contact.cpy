000100*****************************************************************
000200* CONTACT  -  DEDUPED CONTACT RECORD, OUTPUT OF LGIMPORT (U1)
000300*              KEY IS CUSTOMER NUMBER, 0000000 = UNKNOWN CONTACT
000400*****************************************************************
000500 01  CT-CONTACT-RECORD.
000600     05  CT-CUSTOMER-NO          PIC 9(7).
000700     05  CT-TYPE                 PIC X(1).
000800     05  CT-NAME-AREA.
000900         10  CT-FIRST-NAME       PIC X(30).
001000         10  CT-LAST-NAME        PIC X(30).
001100     05  CT-NAME REDEFINES CT-NAME-AREA
001200                                 PIC X(60).
001300     05  CT-ADDRESS              PIC X(50).
001400     05  CT-POSTAL-CODE          PIC X(5).
001500     05  CT-BUSINESS-ID          PIC X(9).
001600     05  FILLER                  PIC X(20).
