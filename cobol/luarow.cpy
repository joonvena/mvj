000100*****************************************************************
000200* LUAROW   -  LAND-USE-AGREEMENT INVOICE ROW RECORD
000300*              SORTED BY INVOICE NUMBER, U2 UPDATES IR-AMOUNT
000400*****************************************************************
000500 01  IR-INVOICE-ROW-RECORD.
000600     05  IR-INVOICE-NUMBER       PIC 9(8).
000700     05  IR-RECEIVABLE-TYPE      PIC 9(3).
000800     05  IR-COMPENSATION-AMT     PIC S9(10)V99 COMP-3.
000900     05  IR-INCREASE-PCT         PIC S9(3)V99 COMP-3.
001000     05  IR-SIGN-DATE            PIC 9(8).
001100     05  IR-LAWFULNESS-DATE      PIC 9(8).
001200     05  IR-AMOUNT               PIC S9(8)V99 COMP-3.
001210*    TENANT REMEMBERED FOR THE BILLED CUSTOMER, BLANK/ZERO WHEN
001220*    THE CUSTOMER IS NOT A KNOWN TENANT ON THIS LEASE.
001230     05  IR-TENANT-SEQ           PIC 9(2)  VALUE ZERO.
001300     05  FILLER                  PIC X(13).
