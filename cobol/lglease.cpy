000100*****************************************************************
000200* LGLEASE  -  LEGACY LEASE EXTRACT RECORD (VUOKRAUS)
000300*              ONE ROW PER LEGACY LEASE, SORTED BY LEASE ID
000400*****************************************************************
000500 01  LG-LEASE-RECORD.
000600     05  LG-LEASE-ID             PIC X(12).
000700     05  LG-START-DATE           PIC 9(8).
000800     05  LG-END-DATE             PIC 9(8).
000900     05  LG-RENT-KIND            PIC X(1).
001000     05  LG-RENT-CYCLE           PIC X(1).
001100     05  LG-INDEX-CODE           PIC X(2).
001200     05  LG-NOTICE-CODE          PIC X(2).
001300     05  LG-X-VALUE              PIC S9(7)V99 COMP-3.
001400     05  LG-Y-VALUE              PIC S9(7)V99 COMP-3.
001500     05  LG-Y-MONTH              PIC 9(2).
001600     05  LG-Y-YEAR               PIC 9(4).
001700     05  LG-BILLS-PER-YEAR       PIC 9(2).
001800     05  LG-FIXED-INIT-AMOUNT    PIC S9(9)V99 COMP-3.
001900     05  LG-FIXED-INIT-END       PIC 9(8).
002000     05  FILLER                  PIC X(30).
