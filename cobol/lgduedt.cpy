000100*****************************************************************
000200* LGDUEDT  -  LEGACY DUE DATE EXTRACT RECORD
000300*              (VUOKRAUKSEN_ERAPAIVA)
000400*****************************************************************
000500 01  LD-DUE-DATE-RECORD.
000600     05  LD-LEASE-ID             PIC X(12).
000700     05  LD-DUE-DAY              PIC 9(2).
000800     05  LD-DUE-MONTH            PIC 9(2).
000900     05  FILLER                  PIC X(10).
