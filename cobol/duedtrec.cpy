000100*****************************************************************
000200* DUEDTREC -  DUE DATE RECORD, OUTPUT OF LGIMPORT
000300*              WRITTEN ONLY WHEN THE LEASE'S DUE-DATE MODE IS
000400*              CUSTOM (DOES NOT MATCH A FIXED PATTERN)
000500*****************************************************************
000600 01  DD-DUE-DATE-RECORD.
000700     05  DD-LEASE-ID             PIC X(12).
000800     05  DD-DUE-DAY              PIC 9(2).
000900     05  DD-DUE-MONTH            PIC 9(2).
001000     05  FILLER                  PIC X(10).
