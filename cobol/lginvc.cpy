000100*****************************************************************
000200* LGINVC   -  LEGACY INVOICE EXTRACT RECORD
000300*              (R_LASKU JOINED ASIAKAS)
000400*****************************************************************
000500 01  LI-INVOICE-RECORD.
000600     05  LI-LEASE-ID             PIC X(12).
000700     05  LI-CUSTOMER-NO          PIC 9(7).
000800     05  LI-CUSTOMER-TYPE        PIC X(1).
000900     05  LI-NAME                 PIC X(50).
001000     05  LI-RECEIVABLE-KIND      PIC X(2).
001100     05  LI-STATE                PIC X(1).
001200     05  LI-TYPE                 PIC X(1).
001300     05  LI-DUE-DATE             PIC 9(8).
001400     05  LI-PERIOD-START         PIC 9(8).
001500     05  LI-PERIOD-END           PIC 9(8).
001600     05  LI-INVOICING-DATE       PIC 9(8).
001700     05  LI-PRINCIPAL            PIC S9(9)V99 COMP-3.
001800     05  LI-BILLED-AMOUNT        PIC S9(9)V99 COMP-3.
001900     05  LI-UNPAID-AMOUNT        PIC S9(9)V99 COMP-3.
002000     05  LI-SHARE-AMOUNT         PIC S9(9)V99 COMP-3.
002100     05  LI-COLLECTION-CHARGE    PIC S9(5)V99 COMP-3.
002200     05  FILLER                  PIC X(10).
