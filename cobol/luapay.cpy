000100*****************************************************************
000200* LUAPAY   -  LAND-USE-AGREEMENT PAYMENT RECORD
000300*              SORTED BY INVOICE NUMBER
000400*****************************************************************
000500 01  PY-PAYMENT-RECORD.
000600     05  PY-INVOICE-NUMBER       PIC 9(8).
000700     05  PY-PAID-AMOUNT          PIC S9(8)V99 COMP-3.
000800     05  PY-PAID-DATE            PIC 9(8).
000900     05  FILLER                  PIC X(15).
