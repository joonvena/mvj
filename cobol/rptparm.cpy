000100*****************************************************************
000200* RPTPARM  -  LEASE EXCEPTION REPORT WINDOW PARAMETER RECORD
000300*              SINGLE RECORD, READ ONCE BY LEASRPT (U4)
000400*****************************************************************
000500 01  RP-PARAMETER-RECORD.
000600     05  RP-WINDOW-START         PIC 9(8).
000700     05  RP-WINDOW-END           PIC 9(8).
000800     05  FILLER                  PIC X(30).
