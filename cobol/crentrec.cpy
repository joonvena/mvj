000100*****************************************************************
000200* CRENTREC -  CONTRACT RENT RECORD, OUTPUT OF LGIMPORT
000300*              KIND 1=REGULAR CONTRACT RENT, 2=FIXED INITIAL YEAR
000400*****************************************************************
000500 01  CR-CONTRACT-RENT-RECORD.
000600     05  CR-LEASE-ID             PIC X(12).
000700     05  CR-KIND                 PIC 9(1).
000800     05  CR-AMOUNT               PIC S9(9)V99 COMP-3.
000900     05  CR-BASE-AMOUNT          PIC S9(9)V99 COMP-3.
001000     05  CR-INTENDED-USE         PIC 9(3).
001100     05  CR-START-DATE           PIC 9(8).
001200     05  CR-END-DATE             PIC 9(8).
001300     05  FILLER                  PIC X(15).
