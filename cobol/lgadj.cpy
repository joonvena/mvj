000100*****************************************************************
000200* LGADJ    -  LEGACY RENT ADJUSTMENT EXTRACT RECORD (ALENNUS)
000300*              KIND  A=DISCOUNT  K=INCREASE
000400*****************************************************************
000500 01  LA-ADJUSTMENT-RECORD.
000600     05  LA-LEASE-ID             PIC X(12).
000700     05  LA-KIND                 PIC X(1).
000800     05  LA-AMOUNT-MONEY         PIC S9(9)V99 COMP-3.
000900     05  LA-AMOUNT-PCT           PIC S9(3)V99 COMP-3.
001000     05  LA-INTENDED-USE         PIC 9(3).
001100     05  LA-START-DATE           PIC 9(8).
001200     05  LA-END-DATE             PIC 9(8).
001300     05  FILLER                  PIC X(15).
