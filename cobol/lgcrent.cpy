000100*****************************************************************
000200* LGCRENT  -  LEGACY CONTRACT RENT EXTRACT RECORD (SOPIMUSVUOKRA)
000300*****************************************************************
000400 01  LC-CONTRACT-RENT-RECORD.
000500     05  LC-LEASE-ID             PIC X(12).
000600     05  LC-AMOUNT-YEAR          PIC S9(9)V99 COMP-3.
000700     05  LC-AMOUNT-MONTH         PIC S9(9)V99 COMP-3.
000800     05  LC-BASE-AMOUNT          PIC S9(9)V99 COMP-3.
000900     05  LC-INTENDED-USE         PIC 9(3).
001000     05  LC-START-DATE           PIC 9(8).
001100     05  LC-END-DATE             PIC 9(8).
001200     05  FILLER                  PIC X(15).
