000100*****************************************************************
000200* LGROLE   -  LEGACY ROLE EXTRACT RECORD (ASROOLI JOINED ASIAKAS)
000300*              ROLE V=TENANT, L=BILLING CONTACT, Y=CONTACT
000400*****************************************************************
000500 01  LR-ROLE-RECORD.
000600     05  LR-LEASE-ID             PIC X(12).
000700     05  LR-ROLE                 PIC X(1).
000800     05  LR-CUSTOMER-NO          PIC 9(7).
000900     05  LR-LINKED-CUSTOMER      PIC 9(7).
001000     05  LR-CUSTOMER-TYPE        PIC X(1).
001100     05  LR-NAME                 PIC X(50).
001200     05  LR-ADDRESS              PIC X(50).
001300     05  LR-POSTAL-CODE          PIC X(5).
001400     05  LR-BUSINESS-ID          PIC X(9).
001500     05  LR-SHARE-NUM            PIC 9(4).
001600     05  LR-SHARE-DEN            PIC 9(4).
001700     05  LR-START-DATE           PIC 9(8).
001800     05  LR-END-DATE             PIC 9(8).
001900     05  FILLER                  PIC X(20).
