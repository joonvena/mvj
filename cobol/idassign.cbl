000100*****************************************************************
000200 IDENTIFICATION DIVISION.
000300*---------------------------------------------------------------
000400 PROGRAM-ID.    IDASSIGN.
000500 AUTHOR.        R HUTTUNEN.
000600 INSTALLATION.  LAND USE AND CITY STRUCTURE DIVISION.
000700 DATE-WRITTEN.  04/11/1989.
000800 DATE-COMPILED. 04/11/1989.
000900 SECURITY.      NON-CONFIDENTIAL.
001000*****************************************************************
001100*   MODULE NAME = IDASSIGN
001200*
001300*   DESCRIPTIVE NAME = LEASE AND INVOICE IDENTIFIER SERVICES
001400*
001500*   FUNCTION =  CALLED SUBPROGRAM SHARED BY LGIMPORT AND LEASRPT.
001600*               COMPOSES THE PRINTABLE LEASE IDENTIFIER, PARSES
001700*               A LEGACY LEASE-ID STRING INTO ITS TYPE/MUNI/
001800*               DISTRICT/SEQUENCE PARTS, ASSIGNS THE NEXT
001900*               SEQUENCE NUMBER WITHIN A (TYPE,MUNI,DISTRICT)
002000*               KEY, AND HANDS OUT THE NEXT LUA INVOICE NUMBER
002100*               FROM A SINGLE RUNNING COUNTER.
002200*
002300*      DEPENDENCIES = NONE.  KEY/MAX-SEQUENCE TABLE AND THE
002400*               INVOICE COUNTER LIVE IN WORKING-STORAGE AND
002500*               PERSIST FOR THE LIFE OF THE CALLING RUN UNIT.
002600*
002700*      INVOKE BY : CALL 'IDASSIGN' USING LK-IDASSIGN-PARMS.
002800*
002900*   CHANGE LOG
003000*   ----------
003100*   04/11/1989 RH  00000 INITIAL VERSION FOR LASKE CONVERSION.
003200*   19/03/1991 RH  00118 ADDED ASSIGN FUNCTION, SEQ TABLE GREW
003300*                        TO 200 ENTRIES - DISTRICTS GROWING.
003400*   08/06/1993 KTL 00204 COMPOSE NOW DROPS LEADING ZEROS FROM
003500*                        THE SEQUENCE PER LASKE SUPPORT REQUEST.
003600*   22/01/1995 KTL 00261 NEXT-INVOICE-NUMBER FUNCTION ADDED FOR
003700*                        LASKE EXPORT PROJECT.
003800*   11/09/1998 PAH 00340 Y2K REVIEW - ALL DATE FIELDS ALREADY
003900*                        CARRY FULL 4-DIGIT YEAR, NO CHANGE.
004000*   14/02/2002 PAH 00398 PARSE NOW TOLERATES A SHORT LEGACY ID
004100*                        (MISSING DISTRICT) WITHOUT ABENDING.
004200*   30/10/2006 MSV 00455 RAISED MAX SEQ TABLE TO 400 ENTRIES.
004300*****************************************************************
004400 ENVIRONMENT DIVISION.
004500*---------------------------------------------------------------
004600 CONFIGURATION SECTION.
004700 SOURCE-COMPUTER. IBM-370.
004800 OBJECT-COMPUTER. IBM-370.
004900 SPECIAL-NAMES.
005000     C01 IS TOP-OF-FORM.
005100 DATA DIVISION.
005200*---------------------------------------------------------------
005300 WORKING-STORAGE SECTION.
005400*---------------------------------------------------------------
005500 01  WS-COUNTERS.
005600     05  WS-NEXT-INVOICE-NUMBER   PIC 9(8)  COMP-3
005700                                   VALUE 1000001.
005800     05  WS-SEQ-TABLE-COUNT       PIC 9(4)  COMP
005900                                   VALUE 0.
006200     05  WS-MAX-SEQ-FOUND         PIC 9(5)  COMP-3
006300                                   VALUE 0.
006350     05  FILLER                   PIC X(4).
006380*    RAISED 200 TO 300 PER CR 00118, THEN TO 400 PER CR 00455.     CH00455
006400 01  WS-SEQ-TABLE.
006500     05  WS-SEQ-ENTRY OCCURS 400 TIMES                           CH00455
006600                      INDEXED BY WS-SEQ-IDX.                     CH00118
006700         10  WS-SEQ-KEY.
006800             15  WS-SEQ-TYPE      PIC X(2).
006900             15  WS-SEQ-MUNI      PIC 9(1).
007000             15  WS-SEQ-DISTRICT  PIC 9(2).
007050         10  WS-SEQ-KEY-ALT REDEFINES WS-SEQ-KEY
007060                              PIC X(5).
007100         10  WS-SEQ-MAX           PIC 9(5).
007150         10  FILLER               PIC X(3).
007150A*   SUBSCRIPT FOR THE SHORT-LEGACY-ID EDIT SCAN - STANDALONE PER
007150B*   SHOP CONVENTION, NOT CARRIED IN THE EDIT-FIELDS GROUP.
007150C 77  WS-DIGIT-SUB                 PIC 9(2)  COMP VALUE 0.
007200 01  WS-EDIT-FIELDS.
007300     05  WS-SEQ-EDIT              PIC Z(4)9.
007400     05  WS-SEQ-EDIT-R REDEFINES WS-SEQ-EDIT
007500                                  PIC X(5).
007750     05  WS-LOOKUP-KEY            PIC X(5)  VALUE SPACES.
007800     05  FILLER                   PIC X(6).
008000 77  WS-VALID-SEQUENCE-SW         PIC X(1)  VALUE 'Y'.
008100     88  WS-KEY-IS-VALID              VALUE 'Y'.
008200*
008300 LINKAGE SECTION.
008400*---------------------------------------------------------------
008500 01  LK-IDASSIGN-PARMS.
008600     05  LK-FUNCTION              PIC 9(1).
008700         88  LK-FN-COMPOSE            VALUE 1.
008800         88  LK-FN-PARSE              VALUE 2.
008900         88  LK-FN-ASSIGN             VALUE 3.
009000         88  LK-FN-NEXT-INVOICE       VALUE 4.
009100     05  LK-TYPE-CODE             PIC X(2).
009200     05  LK-MUNI                  PIC 9(1).
009300     05  LK-DISTRICT              PIC 9(2).
009400     05  LK-SEQUENCE              PIC 9(5).
009500     05  LK-DISPLAY-ID            PIC X(12).
009600     05  LK-LEGACY-ID             PIC X(12).
009650     05  LK-LEGACY-ID-PARTS REDEFINES LK-LEGACY-ID.
009660         10  LK-LEG-TYPE          PIC X(2).
009670         10  LK-LEG-MUNI          PIC X(1).
009680         10  LK-LEG-DISTRICT      PIC X(2).
009690         10  LK-LEG-DASH          PIC X(1).
009695         10  LK-LEG-SEQ-TEXT      PIC X(6).
009700     05  LK-INVOICE-NUMBER        PIC 9(8).
009750     05  FILLER                   PIC X(5).
009800*
009900*****************************************************************
009950*    CR 00340 Y2K REVIEW - THIS MODULE CARRIES NO DATE FIELDS,     CH00340
009960*    IDENTIFIER AND SEQUENCE WORK ONLY - NO CHANGE REQUIRED.       CH00340
010000 PROCEDURE DIVISION USING LK-IDASSIGN-PARMS.
010100*****************************************************************
010200 000-MAIN-ENTRY.
010300     EVALUATE TRUE
010400         WHEN LK-FN-COMPOSE
010500             PERFORM 100-COMPOSE-IDENTIFIER THRU 100-EXIT
010600         WHEN LK-FN-PARSE
010700             PERFORM 200-PARSE-IDENTIFIER THRU 200-EXIT
010800         WHEN LK-FN-ASSIGN
010900             PERFORM 300-ASSIGN-SEQUENCE THRU 300-EXIT
011000         WHEN LK-FN-NEXT-INVOICE
011100             PERFORM 400-NEXT-INVOICE-NUMBER THRU 400-EXIT
011200     END-EVALUATE.
011300     GOBACK.
011400*
011500*---------------------------------------------------------------
011600*    100-COMPOSE-IDENTIFIER
011700*    BUILDS  TYPE ++ MUNI ++ DISTRICT(2) ++ '-' ++ SEQUENCE,
011800*    SEQUENCE PRINTED WITH NO LEADING ZEROS  (A1149-382), PER      CH00204
011850*    CR 00204 LASKE SUPPORT REQUEST.                                CH00204
011900*---------------------------------------------------------------
012000 100-COMPOSE-IDENTIFIER.
012100     MOVE LK-SEQUENCE TO WS-SEQ-EDIT.
012200     MOVE SPACES TO LK-DISPLAY-ID.
012300     PERFORM 105-FIND-FIRST-SEQ-DIGIT THRU 105-EXIT
012400         VARYING WS-DIGIT-SUB FROM 1 BY 1
012500             UNTIL WS-DIGIT-SUB > 5
012600                OR WS-SEQ-EDIT-R (WS-DIGIT-SUB:1) NOT = SPACE.
012700     STRING LK-TYPE-CODE             DELIMITED BY SIZE
012800            LK-MUNI                  DELIMITED BY SIZE
012900            LK-DISTRICT              DELIMITED BY SIZE
013000            '-'                      DELIMITED BY SIZE
013100            WS-SEQ-EDIT-R (WS-DIGIT-SUB:) DELIMITED BY SIZE
013200       INTO LK-DISPLAY-ID.
013300 100-EXIT.
013800     EXIT.
013810*
013820 105-FIND-FIRST-SEQ-DIGIT.
013830     CONTINUE.
013840 105-EXIT.
013850     EXIT.
013900*
014000*---------------------------------------------------------------
014100*    200-PARSE-IDENTIFIER
014200*    LEGACY FORM  TTMDD-SSSSS :  CHARS BEFORE '-' ARE THE START
014300*    PART (1-2 TYPE, 3 MUNI, 4-5 DISTRICT); DIGITS AFTER '-' ARE
014400*    THE SEQUENCE.  SHORT (NO DISTRICT) LEGACY IDS TOLERATED       CH00398
014450*    PER CR 00398 - NO LONGER ABENDS, DISTRICT LEFT ZERO.          CH00398
014500*---------------------------------------------------------------
014600 200-PARSE-IDENTIFIER.
014700     MOVE 'Y' TO WS-VALID-SEQUENCE-SW.
014800     MOVE ZERO TO LK-MUNI LK-DISTRICT LK-SEQUENCE.
014900     MOVE SPACES TO LK-TYPE-CODE.
015400     IF LK-LEG-TYPE NOT = SPACES
015500         MOVE LK-LEG-TYPE TO LK-TYPE-CODE
015600     ELSE
015700         MOVE 'N' TO WS-VALID-SEQUENCE-SW
015800     END-IF.
015900     IF LK-LEG-MUNI NOT = SPACE
016000         MOVE LK-LEG-MUNI TO LK-MUNI
016100     ELSE
016200         MOVE 'N' TO WS-VALID-SEQUENCE-SW
016300     END-IF.
016400     IF LK-LEG-DISTRICT NOT = SPACES
016500         MOVE LK-LEG-DISTRICT TO LK-DISTRICT
016600     ELSE
016700         MOVE 'N' TO WS-VALID-SEQUENCE-SW
016800     END-IF.
016900     IF LK-LEG-DASH = '-' AND LK-LEG-SEQ-TEXT NOT = SPACES
017400         MOVE LK-LEG-SEQ-TEXT TO WS-SEQ-EDIT-R
017450         MOVE WS-SEQ-EDIT-R TO LK-SEQUENCE
017700     ELSE
017750         MOVE 'N' TO WS-VALID-SEQUENCE-SW
017800     END-IF.
017900 200-EXIT.
018000     EXIT.
018100*
018200*---------------------------------------------------------------
018300*    300-ASSIGN-SEQUENCE
018400*    SCANS THE IN-MEMORY KEY TABLE FOR TYPE/MUNI/DISTRICT,
018500*    TAKES THE MAXIMUM SEQUENCE SEEN (0 IF NONE) AND HANDS BACK
018600*    MAX + 1.  SKIPPED WHEN A KEY PART OR THE SEQUENCE ITSELF
018700*    IS ALREADY PRESENT.
018800*---------------------------------------------------------------
018900 300-ASSIGN-SEQUENCE.
019000     IF LK-SEQUENCE NOT = ZERO
019100         GO TO 300-EXIT
019200     END-IF.
019300     IF LK-TYPE-CODE = SPACES OR LK-MUNI = ZERO
019400                            OR LK-DISTRICT = ZERO
019500         GO TO 300-EXIT
019600     END-IF.
019650     PERFORM 305-BUILD-LOOKUP-KEY THRU 305-EXIT.
019700     MOVE ZERO TO WS-MAX-SEQ-FOUND.
019800     SET WS-SEQ-IDX TO 1.
019900     SEARCH WS-SEQ-ENTRY
020000         AT END
020100             CONTINUE
020200         WHEN WS-SEQ-KEY-ALT (WS-SEQ-IDX) = WS-LOOKUP-KEY
020400             MOVE WS-SEQ-MAX (WS-SEQ-IDX) TO WS-MAX-SEQ-FOUND
020500     END-SEARCH.
020600     COMPUTE LK-SEQUENCE = WS-MAX-SEQ-FOUND + 1.
020700     PERFORM 310-STORE-SEQUENCE THRU 310-EXIT.
020800 300-EXIT.
020900     EXIT.
021000*
021050*---------------------------------------------------------------
021060*    305-BUILD-LOOKUP-KEY - COLLAPSES TYPE/MUNI/DISTRICT INTO
021070*    THE SAME 5-BYTE SHAPE AS WS-SEQ-KEY-ALT SO THE TABLE SEARCH
021080*    BELOW IS A SINGLE FIELD COMPARE RATHER THAN THREE.
021090*---------------------------------------------------------------
021100 305-BUILD-LOOKUP-KEY.
021110     MOVE SPACES TO WS-LOOKUP-KEY.
021120     MOVE LK-TYPE-CODE TO WS-LOOKUP-KEY (1:2).
021130     MOVE LK-MUNI      TO WS-LOOKUP-KEY (3:1).
021140     MOVE LK-DISTRICT  TO WS-LOOKUP-KEY (4:2).
021150 305-EXIT.
021160     EXIT.
021170*
021200 310-STORE-SEQUENCE.
021300     SET WS-SEQ-IDX TO 1.
021400     SEARCH WS-SEQ-ENTRY
021500         AT END
021600             IF WS-SEQ-TABLE-COUNT < 400
021700                 ADD 1 TO WS-SEQ-TABLE-COUNT
021800                 SET WS-SEQ-IDX TO WS-SEQ-TABLE-COUNT
021900                 MOVE LK-TYPE-CODE TO WS-SEQ-TYPE (WS-SEQ-IDX)
022000                 MOVE LK-MUNI      TO WS-SEQ-MUNI (WS-SEQ-IDX)
022100                 MOVE LK-DISTRICT  TO WS-SEQ-DISTRICT (WS-SEQ-IDX)
022200                 MOVE LK-SEQUENCE  TO WS-SEQ-MAX (WS-SEQ-IDX)
022300             END-IF
022400         WHEN WS-SEQ-KEY-ALT (WS-SEQ-IDX) = WS-LOOKUP-KEY
022500             MOVE LK-SEQUENCE TO WS-SEQ-MAX (WS-SEQ-IDX)
022600     END-SEARCH.
022700 310-EXIT.
022800     EXIT.
022900*
023000*---------------------------------------------------------------
023100*    400-NEXT-INVOICE-NUMBER
023200*    HANDS OUT THE NEXT NUMBER FROM THE SINGLE RUNNING LUA
023300*    INVOICE COUNTER, STARTING AT 1000001.  FUNCTION ADDED PER     CH00261
023350*    CR 00261 FOR THE LASKE EXPORT PROJECT.                       CH00261
023400*---------------------------------------------------------------
023500 400-NEXT-INVOICE-NUMBER.
023600     MOVE WS-NEXT-INVOICE-NUMBER TO LK-INVOICE-NUMBER.
023700     ADD 1 TO WS-NEXT-INVOICE-NUMBER.
023800 400-EXIT.
023900     EXIT.
