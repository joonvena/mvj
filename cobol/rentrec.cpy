000100*****************************************************************
000200* RENTREC  -  RENT HEADER RECORD, OUTPUT OF LGIMPORT
000300*              DECODED RENT TYPE / CYCLE / INDEX / DUE-DATE MODE
000400*****************************************************************
000500 01  RT-RENT-RECORD.
000600     05  RT-LEASE-ID             PIC X(12).
000700     05  RT-RENT-TYPE            PIC 9(1).
000800     05  RT-RENT-CYCLE           PIC X(1).
000900     05  RT-INDEX-CODE           PIC X(2).
001000     05  RT-DUE-DATE-MODE        PIC X(1).
001100         88  RT-MODE-FIXED           VALUE 'F'.
001200         88  RT-MODE-CUSTOM          VALUE 'C'.
001300     05  RT-DUE-DATES-PER-YEAR   PIC 9(2).
001400     05  FILLER                  PIC X(20).
